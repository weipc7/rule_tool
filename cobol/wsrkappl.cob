000100*
000200*******************************************
000300*                                          *
000400* Record Definition For Applicant         *
000500*          Input File                     *
000600*    Physical sequence only - no key      *
000700*******************************************
000800* File size 80 bytes (line sequential).
000900*
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING
001100*
001200* 04/01/26 vbc - Created for risk control intake.
001300* 19/01/26 vbc - Education/industry codes added per
001400*                underwriting memo RC-14.
001500* 02/02/26 vbc - Added Appl-Demog-View redefines so
001600*                zz027 can pick up the age field as
001700*                a group item for the demographic
001800*                risk table walk.
001900*
002000 01  RK-Applicant-Record.
002100*    Appl-User-Id         USER_nnnnn
002200     03  Appl-User-Id          pic x(10).
002300*    Appl-Age              years, 18-70
002400     03  Appl-Age              pic 9(3).
002500*    Appl-Income           monthly income, 2 decimals
002600     03  Appl-Income           pic 9(7)v99.
002700*    Appl-Credit-Score     bureau score, 300-850
002800     03  Appl-Credit-Score     pic 9(3).
002900     03  Appl-Debt-To-Income   pic 9v9999.
003000     03  Appl-Loan-Amount      pic 9(9)v99.
003100*    Appl-Loan-Term        months, 12-60
003200     03  Appl-Loan-Term        pic 9(3).
003300     03  Appl-Employment-Years pic 9(2).
003400*    Appl-Credit-Lines     carried only, not scored
003500     03  Appl-Credit-Lines     pic 9(2).
003600     03  Appl-Late-Payments    pic 9(2).
003700     03  Appl-Default-History  pic 9(2).
003800*    Appl-Industry-Code    FIN INF MFG RET EDU MED RES OTH
003900     03  Appl-Industry-Code    pic x(3).
004000*    Appl-Marital-Status   S M D W - carried only, not scored
004100     03  Appl-Marital-Status   pic x(1).
004200*    Appl-Education-Code   P M B A H
004300     03  Appl-Education-Code   pic x(1).
004400     03  filler                pic x(23).
004500*
004600* Alternate view used by the demographic risk table walk -
004700* avoids a separate working field just to hold the age.
004800*
004900 01  RK-Appl-Demog-View redefines RK-Applicant-Record.
005000     03  filler                pic x(10).
005100     03  Demog-Age             pic 9(3).
005200     03  filler                pic x(67).
005300*
