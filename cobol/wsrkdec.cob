000100*
000200*******************************************
000300*                                          *
000400* Record Definition For Decision          *
000500*            Output File                  *
000600*   One record per applicant per mode     *
000700*******************************************
000800* File size 50 bytes (line sequential).
000900*
001000* 04/01/26 vbc - Created for risk control intake.
001100* 21/01/26 vbc - Added Dec-Code-View redefines - rk000
001200*                prints Decision+Reason as one 3 byte
001300*                code on the per-mode detail trace.
001400*
001500 01  RK-Decision-Record.
001600     03  Dec-User-Id           pic x(10).
001700*    Dec-Mode              STRICT  or RELAXED
001800     03  Dec-Mode              pic x(7).
001900*    Dec-Decision          A = Approve, R = Reject
002000     03  Dec-Decision          pic x(1).
002100*    Dec-Reason-Code       A1 A2 A3 R1 R2 R3
002200     03  Dec-Reason-Code       pic x(2).
002300     03  Dec-Risk-Score        pic 9(2)v99.
002400     03  Dec-Monthly-Payment   pic 9(7)v99.
002500     03  Dec-Payment-To-Income pic 9v9999.
002600     03  filler                pic x(12).
002700*
002800* Combined Decision + Reason view, used only for the
002900* optional detail trace line in rk000's log.
003000*
003100 01  RK-Dec-Code-View redefines RK-Decision-Record.
003200     03  filler                pic x(17).
003300     03  Dec-Code              pic x(3).
003400     03  filler                pic x(30).
003500*
