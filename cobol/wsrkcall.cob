000100*
000200* Linkage Block Shared By rk000 (caller) And The Two
000300* Called Risk Modules rk040 (Risk-Assessment) And
000400* rk090 (Strategy-Engine). Copied into WORKING-STORAGE
000500* in rk000 and into the LINKAGE SECTION in rk040/rk090.
000600*
000700* 07/01/26 vbc - Created for risk control intake.
000800* 16/01/26 vbc - Mode-Sub added so rk090 is called twice
000900*                (once per mode) off the one linkage block
001000*                rather than two separate areas.
001100*
001200 01  RK-Assess-Results.
001300     03  Rkar-Monthly-Payment     pic 9(7)v99        comp-3.
001400     03  Rkar-Payment-To-Income   pic 9v9999         comp-3.
001500     03  Rkar-Factor-Credit       pic 9v9999         comp-3.
001600     03  Rkar-Factor-Debt         pic 9v9999         comp-3.
001700     03  Rkar-Factor-Payment      pic 9v9999         comp-3.
001800     03  Rkar-Factor-Employment   pic 9v9999         comp-3.
001900     03  Rkar-Factor-Pay-Hist     pic 9v9999         comp-3.
002000     03  Rkar-Factor-Default      pic 9v9999         comp-3.
002100     03  Rkar-Factor-Demographic  pic 9v9999         comp-3.
002200     03  Rkar-Risk-Score          pic 9(3)v99        comp-3.
002300     03  filler                   pic x(2).
002400*
002500 01  RK-Strategy-Linkage.
002600*    Mode-Sub: 1 = Strict, 2 = Relaxed - subscripts
002700*    RK-Strategy-Thresholds in wsrktabl.
002800     03  Rksl-Mode-Sub            pic 9        comp.
002900     03  Rksl-Decision            pic x(1).
003000     03  Rksl-Reason-Code         pic x(2).
003100     03  Rksl-Fail-Count          pic 9        comp.
003200     03  filler                   pic x(2).
003300*
