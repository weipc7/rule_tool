000100*****************************************************************
000200*                                                               *
000300*              Risk-Assessment  -  Per Applicant                *
000400*       Monthly Payment, Ratios & 7 Dimension Risk Factors      *
000500*                                                               *
000600*****************************************************************
000700*
000800 identification   division.
000900*
001000*
001100     Program-Id.         rk040.
001200*
001300     Author.             V B Coen.
001400*
001500     Installation.       Applewood Computers - Risk Control Unit.
001600*
001700     Date-Written.       14/03/1984.
001800*
001900     Date-Compiled.
002000*
002100     Security.           Copyright (C) 1984-2026, Vincent Bryan Coen.
002200                          Distributed under the GNU General Public
002300                          License. See the file COPYING for details.
002400*
002500     Remarks.            Risk-Assessment module.
002600                          CALLed once per applicant by rk000. Computes
002700                          the level monthly payment, the payment-to-
002800                          income ratio, the 7 dimension risk factors
002900                          and the weighted composite risk score. Mode-
003000                          independent - rk000 calls this ONCE per
003100                          applicant, then calls rk090 twice (Strict,
003200                          then Relaxed) against the results left here.
003300*
003400     Called Modules.     None.
003500*
003600     Functions Used.     None - (1+r)**n done by a MULTIPLY loop, see
003700                          zz010, as no intrinsic FUNCTIONs are used in
003800                          this suite.
003900*
004000     Files Used.         None - pure computation, no I-O.
004100*
004200* Changes:
004300* 14/03/84 vbc - Created as module maps04, slot 040 - field edit and
004400*                table lookup utility, req REQ-0040.
004500* 19/07/86 vbc - pdm Corrected rounding on 3 lookup tables, REQ-0112.
004600* 02/11/89 vbc - jrt Added 5th and 6th table step per branch request,
004700*                REQ-0201.
004800* 08/05/93 vbc - Re-keyed PROCEDURE DIVISION to numbered sections for
004900*                consistency with the rest of the suite, REQ-0266.
005000* 21/09/98 vbc - Y2K remediation - all internal dates widened to
005100*                4-digit century, REQ-0309. Tested against year 2000
005200*                roll-over data.
005300* 14/02/02 vbc - Minor table constant corrections per audit, REQ-0340.
005400* 29/01/09 vbc - Migration to GNU Cobol/Open Cobol v2, REQ-0388.
005500* 16/04/24 vbc - Copyright notice update superseding all previous
005600*                notices.
005700* 19/09/25 vbc - 3.3.00 version update and builds reset.
005800* 04/01/26 vbc - 4.00 Slot 040 repurposed for the new Risk Control
005900*                sub-system - old field-edit logic retired, this
006000*                module now holds RISK-ASSESSMENT, RC-01.
006100* 11/01/26 vbc - zz020 thru zz027 added - the 7 dimension factors,
006200*                RC-03.
006300* 14/01/26 vbc - zz030 composite score - walks Rkt-Weights-Array
006400*                alongside the 7 factors table rather than 7 named
006500*                MULTIPLY statements, RC-05.
006600* 18/01/26 vbc - zz000 table load split out of aa000 so CALL overhead
006700*                on 2nd and later calls does not re-MOVE the tables -
006800*                WS-Tables-Loaded switch added, RC-07.
006900* 27/01/26 vbc - Per underwriting memo RC-11 re-checked all 7 step
007000*                tables and the weights against worksheet RC-11a - no
007100*                changes required, values confirmed correct.
007200* 02/02/26 vbc - Demographic risk (zz027) corrected to use Appl-Age
007300*                via RK-Appl-Demog-View rather than a local MOVE,
007400*                RC-14.
007410* 10/02/26 vbc - Rk040-Tables-Are-Loaded/Rk040-Tables-Not-Loaded 88s
007420*                added on WS-Tables-Loaded so aa000 reads as a
007430*                condition rather than a literal compare, RC-12.
007500*
007600*************************************************************************
007700*
007800* Copyright Notice.
007900* -----------------
008000*
008100* Restated 2024-04-16; supersedes wording carried in earlier
008200* copies of this module.
008300*
008400* This source is part of the Applewood Computers Accounting
008500* System, (c) Vincent B Coen, 1976-2026 and later years.
008600*
008700* Licensed as free software - you may copy and change it under the
008800* GNU General Public License (version 3 or any later version)
008900* published by the Free Software Foundation, limited to your own
009000* use - running it within a business is fine, but repackaging it,
009100* or selling, renting or hiring it out, is NOT permitted here.
009200*
009300* Supplied AS IS, with NO WARRANTY of any description, not even
009400* the implied warranty of MERCHANTABILITY or FITNESS FOR A
009500* PARTICULAR PURPOSE - consult the GNU General Public License
009600* itself for the exact terms.
009700*************************************************************************
009800*
009900 environment      division.
010000*
010100 configuration    section.
010200 special-names.
010300     class Rk-Numeric-Class is "0" thru "9"
010400     UPSI-0 is RK-Upsi-Test-Sw.
010500*
010600 input-output     section.
010700*
010800 data             division.
010900*
011000 working-storage  section.
011100*
011200 77  WS-Tables-Loaded        pic x        value "N".
011210     88  Rk040-Tables-Are-Loaded        value "Y".
011220     88  Rk040-Tables-Not-Loaded        value "N".
011300*
011400 01  Zz010-WS.
011500     03  Zz-Months           pic 9(3)     comp.
011600     03  Zz-Compound         pic 9(3)v9(9)     comp-3.
011700     03  Zz-Numerator        pic 9(9)v9(6)     comp-3.
011800     03  Zz-Denominator      pic 9(9)v9(6)     comp-3.
011900     03  Zz-Monthly-Rate     pic 9v9(9)        comp-3.
012000     03  filler              pic x(2).
012100*
012200* Working area for zz027 (demographic risk) and zz030 (composite
012300* score) - Zz-Factor-Table below is a flat view of the 7 factors
012400* so zz030 can walk it against the weights table instead of coding
012500* 7 named MULTIPLY statements.
012600*
012700 01  Zz030-WS.
012800     03  Zz-Age-Risk         pic 9v9           comp-3.
012900     03  Zz-Industry-Factor  pic 9v99          comp-3.
013000     03  Zz-Education-Factor pic 9v99          comp-3.
013100     03  Zz-Demog-Sum        pic 9(2)v9(4)     comp-3.
013200     03  Zz-Weighted-Sum     pic 9v9999        comp-3.
013300     03  Zz-Sub              pic 9        comp.
013400     03  Zz-Raw-Score        pic 9(3)v99       comp-3.
013500     03  filler              pic x(2).
013600*
013700 01  Zz-Factor-Table.
013800     03  Zz-Factor           pic 9v9999   comp-3  occurs 7.
013900     03  filler              pic x(2).
014000 01  Zz-Factor-View redefines Zz-Factor-Table.
014100     03  Zz-F-Credit         pic 9v9999        comp-3.
014200     03  Zz-F-Debt           pic 9v9999        comp-3.
014300     03  Zz-F-Payment        pic 9v9999        comp-3.
014400     03  Zz-F-Employment     pic 9v9999        comp-3.
014500     03  Zz-F-Pay-Hist       pic 9v9999        comp-3.
014600     03  Zz-F-Default        pic 9v9999        comp-3.
014700     03  Zz-F-Demographic    pic 9v9999        comp-3.
014800     03  filler              pic x(2).
014900*
015000 copy  "wsrktabl.cob".
015100*
015200 linkage          section.
015300*
015400 copy  "wsrkappl.cob".
015500 copy  "wsrkcall.cob".
015600*
015700 procedure        division using  RK-Applicant-Record
015800                                   RK-Assess-Results.
015900*
016000 aa000-Main              section.
016100*
016200     if       Rk040-Tables-Not-Loaded
016300              perform  zz000-Load-Risk-Tables
016400              move     "Y" to WS-Tables-Loaded.
016500*
016600     perform  zz010-Compute-Payment.
016700     perform  zz020-Credit-Risk.
016800     perform  zz021-Debt-Risk.
016900     perform  zz022-Payment-Risk.
017000     perform  zz023-Employment-Risk.
017100     perform  zz024-Pay-History-Risk.
017200     perform  zz025-Default-Risk.
017300     perform  zz027-Demographic-Risk.
017400     perform  zz030-Composite-Score.
017500     go       to aa900-Main-Exit.
017600*
017700 aa000-Exit.
017800     exit     section.
017900*
018000 zz000-Load-Risk-Tables      section.
018100*
018200* Loads every step/weight/const table in wsrktabl from the figures
018300* agreed with underwriting on memo RC-11 and RC-11a. No parameter
018400* file for these yet - see remark on wsrktabl.cob header.
018500*
018600     move     750 to Rkt-CS-Floor (1).  move  .02 to Rkt-CS-Factor (1).
018700     move     700 to Rkt-CS-Floor (2).  move  .10 to Rkt-CS-Factor (2).
018800     move     650 to Rkt-CS-Floor (3).  move  .20 to Rkt-CS-Factor (3).
018900     move     600 to Rkt-CS-Floor (4).  move  .35 to Rkt-CS-Factor (4).
019000     move     550 to Rkt-CS-Floor (5).  move  .55 to Rkt-CS-Factor (5).
019100     move     000 to Rkt-CS-Floor (6).  move  .80 to Rkt-CS-Factor (6).
019200*
019300     move     .3  to Rkt-Debt-Ceiling (1). move  .03 to Rkt-Debt-Factor (1).
019400     move     .4  to Rkt-Debt-Ceiling (2). move  .15 to Rkt-Debt-Factor (2).
019500     move     .5  to Rkt-Debt-Ceiling (3). move  .30 to Rkt-Debt-Factor (3).
019600     move     .6  to Rkt-Debt-Ceiling (4). move  .50 to Rkt-Debt-Factor (4).
019700     move     .7  to Rkt-Debt-Ceiling (5). move  .70 to Rkt-Debt-Factor (5).
019800     move     9   to Rkt-Debt-Ceiling (6). move  .90 to Rkt-Debt-Factor (6).
019900*
020000     move     .2  to Rkt-Pmt-Ceiling (1). move   .03 to Rkt-Pmt-Factor (1).
020100     move     .3  to Rkt-Pmt-Ceiling (2). move   .15 to Rkt-Pmt-Factor (2).
020200     move     .4  to Rkt-Pmt-Ceiling (3). move   .30 to Rkt-Pmt-Factor (3).
020300     move     .5  to Rkt-Pmt-Ceiling (4). move   .50 to Rkt-Pmt-Factor (4).
020400     move     9   to Rkt-Pmt-Ceiling (5). move   .75 to Rkt-Pmt-Factor (5).
020500*
020600     move     10  to Rkt-Emp-Floor (1). move  .05 to Rkt-Emp-Factor (1).
020700     move     05  to Rkt-Emp-Floor (2). move  .20 to Rkt-Emp-Factor (2).
020800     move     02  to Rkt-Emp-Floor (3). move  .40 to Rkt-Emp-Factor (3).
020900     move     01  to Rkt-Emp-Floor (4). move  .60 to Rkt-Emp-Factor (4).
021000     move     00  to Rkt-Emp-Floor (5). move  .80 to Rkt-Emp-Factor (5).
021100*
021200     move     00  to Rkt-Late-Ceiling (1). move  .05 to Rkt-Late-Factor (1).
021300     move     02  to Rkt-Late-Ceiling (2). move  .20 to Rkt-Late-Factor (2).
021400     move     05  to Rkt-Late-Ceiling (3). move  .50 to Rkt-Late-Factor (3).
021500     move     08  to Rkt-Late-Ceiling (4). move  .70 to Rkt-Late-Factor (4).
021600     move     99  to Rkt-Late-Ceiling (5). move  .90 to Rkt-Late-Factor (5).
021700*
021800     move     00  to Rkt-Def-Ceiling (1). move  .10 to Rkt-Def-Factor (1).
021900     move     01  to Rkt-Def-Ceiling (2). move  .40 to Rkt-Def-Factor (2).
022000     move     02  to Rkt-Def-Ceiling (3). move  .70 to Rkt-Def-Factor (3).
022100     move     99  to Rkt-Def-Ceiling (4). move  .90 to Rkt-Def-Factor (4).
022200*
022300     move     25  to Rkt-Age-Low (1).  move  55 to Rkt-Age-High (1).
022400     move     .3  to Rkt-Age-Factor (1).
022500     move     18  to Rkt-Age-Low (2).  move  24 to Rkt-Age-High (2).
022600     move     .7  to Rkt-Age-Factor (2).
022700     move     56  to Rkt-Age-Low (3).  move  65 to Rkt-Age-High (3).
022800     move     .5  to Rkt-Age-Factor (3).
022900     move     1.0 to Rkt-Age-Default-Factor.
023000*
023100     move     "FIN" to Rkt-Ind-Code (1). move 1.00 to Rkt-Ind-Factor (1).
023200     move     "INF" to Rkt-Ind-Code (2). move  .90 to Rkt-Ind-Factor (2).
023300     move     "MFG" to Rkt-Ind-Code (3). move 1.10 to Rkt-Ind-Factor (3).
023400     move     "RET" to Rkt-Ind-Code (4). move 1.20 to Rkt-Ind-Factor (4).
023500     move     "EDU" to Rkt-Ind-Code (5). move  .80 to Rkt-Ind-Factor (5).
023600     move     "MED" to Rkt-Ind-Code (6). move  .85 to Rkt-Ind-Factor (6).
023700     move     "RES" to Rkt-Ind-Code (7). move 1.30 to Rkt-Ind-Factor (7).
023800     move     "OTH" to Rkt-Ind-Code (8). move 1.00 to Rkt-Ind-Factor (8).
023900*
024000     move     "P" to Rkt-Edu-Code (1). move  .70 to Rkt-Edu-Factor (1).
024100     move     "M" to Rkt-Edu-Code (2). move  .80 to Rkt-Edu-Factor (2).
024200     move     "B" to Rkt-Edu-Code (3). move  .90 to Rkt-Edu-Factor (3).
024300     move     "A" to Rkt-Edu-Code (4). move 1.00 to Rkt-Edu-Factor (4).
024400     move     "H" to Rkt-Edu-Code (5). move 1.20 to Rkt-Edu-Factor (5).
024500*
024600     move     .35 to Rkt-Wt-Credit.
024700     move     .25 to Rkt-Wt-Debt.
024800     move     .15 to Rkt-Wt-Payment.
024900     move     .08 to Rkt-Wt-Employment.
025000     move     .08 to Rkt-Wt-Pay-Hist.
025100     move     .05 to Rkt-Wt-Default.
025200     move     .04 to Rkt-Wt-Demographic.
025300*
025400     move     50  to Rkt-Score-Base.
025500     move     45  to Rkt-Score-Spread.
025600     move     40  to Rkt-Score-Floor.
025700     move     95  to Rkt-Score-Cap.
025800     move     60  to Rkt-High-Risk-Ceiling.
025900*
026000     move     .05     to Rkt-Note-Annual-Rate.
026100     move     .08     to Rkt-Eval-Annual-Rate.
026200     move     .70     to Rkt-Loss-Given-Default.
026300*
026400     move     85.00 to Rkt-DP-Floor (1). move  .005000 to Rkt-DP-Base (1).
026500     move     80.00 to Rkt-DP-Floor (2). move  .010000 to Rkt-DP-Base (2).
026600     move     75.00 to Rkt-DP-Floor (3). move  .020000 to Rkt-DP-Base (3).
026700     move     70.00 to Rkt-DP-Floor (4). move  .035000 to Rkt-DP-Base (4).
026800     move     65.00 to Rkt-DP-Floor (5). move  .050000 to Rkt-DP-Base (5).
026900     move     60.00 to Rkt-DP-Floor (6). move  .080000 to Rkt-DP-Base (6).
027000     move     55.00 to Rkt-DP-Floor (7). move  .120000 to Rkt-DP-Base (7).
027100     move     00.00 to Rkt-DP-Floor (8). move  .180000 to Rkt-DP-Base (8).
027200*
027300     move     750 to Rkt-CA-High-Floor.  move  .70 to Rkt-CA-High-Mult.
027400     move     700 to Rkt-CA-Mid-Floor.   move  .85 to Rkt-CA-Mid-Mult.
027500     move     600 to Rkt-CA-Low-Ceiling. move 1.20 to Rkt-CA-Low-Mult.
027600     move     .15 to Rkt-Default-Adj-Step.
027700*
027800     move     20000.00 to Rkt-Comp-Income-Min.
027900     move     05       to Rkt-Comp-Emp-Years-Min.
028000     move     50000.00 to Rkt-Comp-Loan-Max.
028100     move     750      to Rkt-Strong-Credit-Min.
028200     move     50000.00 to Rkt-Strong-Income-Min.
028300     move     10       to Rkt-Strong-Emp-Years-Min.
028400*
028500     move     620 to Rks-Min-Credit-Score (1).
028600     move     .50 to Rks-Max-Debt-To-Income (1).
028700     move     .35 to Rks-Max-Payment-To-Inc (1).
028800     move     01  to Rks-Min-Employment-Yrs (1).
028900     move     03  to Rks-Max-Late-Payments (1).
029000     move     01  to Rks-Max-Default-Hist (1).
029100     move     60.00 to Rks-Min-Risk-Score (1).
029200*
029300     move     580 to Rks-Min-Credit-Score (2).
029400     move     .60 to Rks-Max-Debt-To-Income (2).
029500     move     .45 to Rks-Max-Payment-To-Inc (2).
029600     move     00  to Rks-Min-Employment-Yrs (2).
029700     move     06  to Rks-Max-Late-Payments (2).
029800     move     01  to Rks-Max-Default-Hist (2).
029900     move     55.00 to Rks-Min-Risk-Score (2).
030000*
030100 zz000-Exit.
030200     exit     section.
030300*
030400 zz010-Compute-Payment       section.
030500*
030600* Equal-installment (annuity) monthly payment. Monthly rate r =
030700* Rkt-Note-Annual-Rate divided by 12. No intrinsic FUNCTIONs in
030800* this suite so (1+r)**n is built up by a MULTIPLY loop rather
030900* than a POWER call.
031000*
031100     divide   Rkt-Note-Annual-Rate by 12 giving Zz-Monthly-Rate
031200              rounded.
031300*
031400     move     1 to Zz-Compound.
031500     move     1 to Zz-Months.
031600     perform  zz011-Compound-Loop thru zz011-Exit
031700              until Zz-Months > Appl-Loan-Term.
031800*
031900     compute  Zz-Numerator   rounded =
032000              Appl-Loan-Amount * Zz-Monthly-Rate * Zz-Compound.
032100     compute  Zz-Denominator rounded = Zz-Compound - 1.
032200*
032300     if       Zz-Denominator = zero
032400              divide   Appl-Loan-Amount by Appl-Loan-Term
032500                       giving Rkar-Monthly-Payment rounded
032600     else
032700              divide   Zz-Numerator by Zz-Denominator
032800                       giving Rkar-Monthly-Payment rounded.
032900*
033000     if       Appl-Income > zero
033100              divide   Rkar-Monthly-Payment by Appl-Income
033200                       giving Rkar-Payment-To-Income rounded
033300     else
033400              move     zero to Rkar-Payment-To-Income.
033500*
033600 zz010-Exit.
033700     exit     section.
033800*
033900 zz011-Compound-Loop.
034000     compute  Zz-Compound rounded = Zz-Compound * (1 + Zz-Monthly-Rate).
034100     add      1 to Zz-Months.
034200 zz011-Exit.
034300     exit.
034400*
034500 zz020-Credit-Risk           section.
034600*
034700* Walked floor-first - highest matching floor wins, table loaded
034800* high-to-low so the first hit is the answer.
034900*
035000     move     1 to Zz-Sub.
035100     perform  zz020-Step thru zz020-Step-Exit
035200              until Zz-Sub > 6.
035300*
035400 zz020-Exit.
035500     exit     section.
035600*
035700 zz020-Step.
035800     if       Appl-Credit-Score >= Rkt-CS-Floor (Zz-Sub)
035900              move     Rkt-CS-Factor (Zz-Sub) to Zz-F-Credit
036000              move     6 to Zz-Sub
036100     end-if.
036200     add      1 to Zz-Sub.
036300 zz020-Step-Exit.
036400     exit.
036500*
036600 zz021-Debt-Risk             section.
036700*
036800* Walked ceiling-first - lowest matching ceiling wins. Last step
036900* has an artificially high ceiling (9) so it always matches if
037000* nothing smaller did.
037100*
037200     move     1 to Zz-Sub.
037300     perform  zz021-Step thru zz021-Step-Exit
037400              until Zz-Sub > 6.
037500*
037600 zz021-Exit.
037700     exit     section.
037800*
037900 zz021-Step.
038000     if       Appl-Debt-To-Income < Rkt-Debt-Ceiling (Zz-Sub)
038100              move     Rkt-Debt-Factor (Zz-Sub) to Zz-F-Debt
038200              move     6 to Zz-Sub
038300     end-if.
038400     add      1 to Zz-Sub.
038500 zz021-Step-Exit.
038600     exit.
038700*
038800 zz022-Payment-Risk          section.
038900*
039000     move     1 to Zz-Sub.
039100     perform  zz022-Step thru zz022-Step-Exit
039200              until Zz-Sub > 5.
039300*
039400 zz022-Exit.
039500     exit     section.
039600*
039700 zz022-Step.
039800     if       Rkar-Payment-To-Income < Rkt-Pmt-Ceiling (Zz-Sub)
039900              move     Rkt-Pmt-Factor (Zz-Sub) to Zz-F-Payment
040000              move     5 to Zz-Sub
040100     end-if.
040200     add      1 to Zz-Sub.
040300 zz022-Step-Exit.
040400     exit.
040500*
040600 zz023-Employment-Risk       section.
040700*
040800* Walked floor-first, high-to-low.
040900*
041000     move     1 to Zz-Sub.
041100     perform  zz023-Step thru zz023-Step-Exit
041200              until Zz-Sub > 5.
041300*
041400 zz023-Exit.
041500     exit     section.
041600*
041700 zz023-Step.
041800     if       Appl-Employment-Years >= Rkt-Emp-Floor (Zz-Sub)
041900              move     Rkt-Emp-Factor (Zz-Sub) to Zz-F-Employment
042000              move     5 to Zz-Sub
042100     end-if.
042200     add      1 to Zz-Sub.
042300 zz023-Step-Exit.
042400     exit.
042500*
042600 zz024-Pay-History-Risk      section.
042700*
042800* Walked ceiling-first, low-to-high.
042900*
043000     move     1 to Zz-Sub.
043100     perform  zz024-Step thru zz024-Step-Exit
043200              until Zz-Sub > 5.
043300*
043400 zz024-Exit.
043500     exit     section.
043600*
043700 zz024-Step.
043800     if       Appl-Late-Payments <= Rkt-Late-Ceiling (Zz-Sub)
043900              move     Rkt-Late-Factor (Zz-Sub) to Zz-F-Pay-Hist
044000              move     5 to Zz-Sub
044100     end-if.
044200     add      1 to Zz-Sub.
044300 zz024-Step-Exit.
044400     exit.
044500*
044600 zz025-Default-Risk          section.
044700*
044800     move     1 to Zz-Sub.
044900     perform  zz025-Step thru zz025-Step-Exit
045000              until Zz-Sub > 4.
045100*
045200 zz025-Exit.
045300     exit     section.
045400*
045500 zz025-Step.
045600     if       Appl-Default-History <= Rkt-Def-Ceiling (Zz-Sub)
045700              move     Rkt-Def-Factor (Zz-Sub) to Zz-F-Default
045800              move     4 to Zz-Sub
045900     end-if.
046000     add      1 to Zz-Sub.
046100 zz025-Step-Exit.
046200     exit.
046300*
046400 zz027-Demographic-Risk      section.
046500*
046600* Demographic risk = min(1.0, (age-risk + industry + education) / 3).
046700* Age comes off RK-Appl-Demog-View (Demog-Age) so the table walk uses
046800* a group alias rather than a private copy of Appl-Age.
046900*
047000     move     1.0 to Zz-Age-Risk.
047100     move     1 to Zz-Sub.
047200     perform  zz027-Age-Step thru zz027-Age-Step-Exit
047300              until Zz-Sub > 3.
047400*
047500     move     1.00 to Zz-Industry-Factor.
047600     move     1 to Zz-Sub.
047700     perform  zz027-Ind-Step thru zz027-Ind-Step-Exit
047800              until Zz-Sub > 8.
047900*
048000     move     1.00 to Zz-Education-Factor.
048100     move     1 to Zz-Sub.
048200     perform  zz027-Edu-Step thru zz027-Edu-Step-Exit
048300              until Zz-Sub > 5.
048400*
048500     compute  Zz-Demog-Sum rounded =
048600              Zz-Age-Risk + Zz-Industry-Factor + Zz-Education-Factor.
048700     divide   Zz-Demog-Sum by 3 giving Zz-F-Demographic rounded.
048800     if       Zz-F-Demographic > 1.0
048900              move     1.0 to Zz-F-Demographic.
049000*
049100 zz027-Exit.
049200     exit     section.
049300*
049400 zz027-Age-Step.
049500     if       Demog-Age >= Rkt-Age-Low (Zz-Sub) and
049600              Demog-Age <= Rkt-Age-High (Zz-Sub)
049700              move     Rkt-Age-Factor (Zz-Sub) to Zz-Age-Risk
049800              move     3 to Zz-Sub
049900     end-if.
050000     add      1 to Zz-Sub.
050100 zz027-Age-Step-Exit.
050200     exit.
050300*
050400 zz027-Ind-Step.
050500     if       Appl-Industry-Code = Rkt-Ind-Code (Zz-Sub)
050600              move     Rkt-Ind-Factor (Zz-Sub) to Zz-Industry-Factor
050700              move     8 to Zz-Sub
050800     end-if.
050900     add      1 to Zz-Sub.
051000 zz027-Ind-Step-Exit.
051100     exit.
051200*
051300 zz027-Edu-Step.
051400     if       Appl-Education-Code = Rkt-Edu-Code (Zz-Sub)
051500              move     Rkt-Edu-Factor (Zz-Sub) to Zz-Education-Factor
051600              move     5 to Zz-Sub
051700     end-if.
051800     add      1 to Zz-Sub.
051900 zz027-Edu-Step-Exit.
052000     exit.
052100*
052200 zz030-Composite-Score       section.
052300*
052400* Weighted risk W = Sum (factor * weight), walked as one table via
052500* Zz-Factor-Table/Rkt-Weights-Array rather than 7 named MULTIPLYs -
052600* both tables are loaded in the same factor sequence (credit, debt,
052700* payment, employment, pay-hist, default, demographic).
052800*
052900     move     Zz-F-Credit      to Zz-Factor (1).
053000     move     Zz-F-Debt        to Zz-Factor (2).
053100     move     Zz-F-Payment     to Zz-Factor (3).
053200     move     Zz-F-Employment  to Zz-Factor (4).
053300     move     Zz-F-Pay-Hist    to Zz-Factor (5).
053400     move     Zz-F-Default     to Zz-Factor (6).
053500     move     Zz-F-Demographic to Zz-Factor (7).
053600*
053700     move     zero to Zz-Weighted-Sum.
053800     move     1 to Zz-Sub.
053900     perform  zz030-Step thru zz030-Step-Exit
054000              until Zz-Sub > 7.
054100*
054200     compute  Zz-Raw-Score rounded =
054300              Rkt-Score-Base + (1 - Zz-Weighted-Sum) * Rkt-Score-Spread.
054400*
054500     if       Zz-Raw-Score < Rkt-Score-Floor
054600              move     Rkt-Score-Floor to Rkar-Risk-Score
054700     else
054800       if     Zz-Raw-Score > Rkt-Score-Cap
054900              move     Rkt-Score-Cap to Rkar-Risk-Score
055000       else
055100              move     Zz-Raw-Score to Rkar-Risk-Score.
055200*
055300     move     Zz-F-Credit      to Rkar-Factor-Credit.
055400     move     Zz-F-Debt        to Rkar-Factor-Debt.
055500     move     Zz-F-Payment     to Rkar-Factor-Payment.
055600     move     Zz-F-Employment  to Rkar-Factor-Employment.
055700     move     Zz-F-Pay-Hist    to Rkar-Factor-Pay-Hist.
055800     move     Zz-F-Default     to Rkar-Factor-Default.
055900     move     Zz-F-Demographic to Rkar-Factor-Demographic.
056000*
056100 zz030-Exit.
056200     exit     section.
056300*
056400 zz030-Step.
056500     compute  Zz-Weighted-Sum rounded =
056600              Zz-Weighted-Sum +
056700              (Zz-Factor (Zz-Sub) * Rkt-Weights-Array (Zz-Sub)).
056800     add      1 to Zz-Sub.
056900 zz030-Step-Exit.
057000     exit.
057100*
057200 aa900-Main-Exit.
057300     exit     program.
057400*
