000100*****************************************************************
000200*                                                               *
000300*        Sample-Data-Generator  -  Synthetic Applicant File    *
000400*          Park-Miller PRNG, Field Target Distributions        *
000500*                                                               *
000600*****************************************************************
000700*
000800 identification   division.
000900*
001000*
001100     Program-Id.         rk900.
001200*
001300     Author.             V B Coen.
001400*
001500     Installation.       Applewood Computers - Risk Control Unit.
001600*
001700     Date-Written.       19/06/1986.
001800*
001900     Date-Compiled.
002000*
002100     Security.           Copyright (C) 1986-2026, Vincent Bryan Coen.
002200                          Distributed under the GNU General Public
002300                          License. See the file COPYING for details.
002400*
002500     Remarks.            Sample-Data-Generator. Stand-alone utility,
002600                          not CALLed by rk000/rk040/rk090 - builds a
002700                          synthetic APPLICANT-FILE to the field target
002800                          distributions agreed with underwriting so the
002900                          batch-evaluator suite can be demonstrated and
003000                          volume-tested without live applicant data.
003100*
003200     Called Modules.     None.
003300*
003400     Functions Used.     None - uses a Park-Miller multiplicative
003500                          congruential generator, see zz900, as no
003600                          intrinsic FUNCTIONs are used in this suite.
003700*
003800     Files Used.         APPLICANT-FILE (out) - line sequential.
003900*
004000* Changes:
004100* 19/06/86 vbc - Created as module maps90, slot 900 - month-end
004200*                extract dump utility, REQ-0042.
004300* 11/02/89 vbc - pdm Added a record-count trailer line per branch
004400*                request, REQ-0151.
004500* 06/12/92 vbc - jrt Re-seeded the extract selection from the system
004600*                clock rather than a fixed constant, REQ-0248.
004700* 30/07/97 vbc - Re-keyed PROCEDURE DIVISION to numbered sections for
004800*                consistency with the rest of the suite, REQ-0291.
004900* 28/09/98 vbc - Y2K remediation - all internal dates widened to
005000*                4-digit century, REQ-0309. Tested against year 2000
005100*                roll-over data.
005200* 17/11/05 vbc - Minor constant corrections per audit, REQ-0361.
005300* 29/01/09 vbc - Migration to GNU Cobol/Open Cobol v2, REQ-0388.
005400* 16/04/24 vbc - Copyright notice update superseding all previous
005500*                notices.
005600* 19/09/25 vbc - 3.3.00 version update and builds reset.
005700* 07/01/26 vbc - 4.00 Slot 900 repurposed for the new Risk Control
005800*                sub-system - old extract-dump logic retired, this
005900*                module now holds SAMPLE-DATA-GENERATOR, RC-02.
006000* 15/01/26 vbc - zz100 thru zz190 added - the per-field distribution
006100*                build, RC-05.
006200* 19/01/26 vbc - zz900/zz910 Park-Miller generator added, replacing
006300*                the old system-clock reseed, so a given Ws-Seed value
006400*                reproduces the same file for regression runs, RC-06.
006500* 26/01/26 vbc - Late-payment and default-history draws correlated to
006600*                Appl-Credit-Score per underwriting memo RC-11, RC-08.
006700* 10/02/26 vbc - WS-Tables-Loaded switch (with Rk900-Tables-Are-Loaded
006800*                / Rk900-Tables-Not-Loaded 88s) added round zz000 so
006900*                the code tables only load once, matching the guard
007000*                already used in rk040/rk090, RC-12.
007100*
007200*************************************************************************
007300*
007400* Copyright Notice.
007500* -----------------
007600*
007700* Restated 2024-04-16; supersedes wording carried in earlier
007800* copies of this module.
007900*
008000* This source is part of the Applewood Computers Accounting
008100* System, (c) Vincent B Coen, 1976-2026 and later years.
008200*
008300* Licensed as free software - you may copy and change it under the
008400* GNU General Public License (version 3 or any later version)
008500* published by the Free Software Foundation, limited to your own
008600* use - running it within a business is fine, but repackaging it,
008700* or selling, renting or hiring it out, is NOT permitted here.
008800*
008900* Supplied AS IS, with NO WARRANTY of any description, not even
009000* the implied warranty of MERCHANTABILITY or FITNESS FOR A
009100* PARTICULAR PURPOSE - consult the GNU General Public License
009200* itself for the exact terms.
009300*************************************************************************
009400*
009500 environment      division.
009600*
009700 configuration    section.
009800 special-names.
009900     class Rk-Numeric-Class is "0" thru "9"
010000     UPSI-0 is RK-Upsi-Test-Sw.
010100*
010200 input-output     section.
010300*
010400 file-control.
010500     select   Applicant-File  assign       "APPLFILE"
010600                               organization line sequential
010700                               status       WS-Appl-Status.
010800*
010900 data             division.
011000*
011100 file section.
011200*
011300 fd  Applicant-File.
011400*
011500 copy  "wsrkappl.cob".
011600*
011700 working-storage  section.
011800*
011900 77  WS-Num-Users             pic 9(7)     comp  value 1000.
012000 77  WS-User-Sub              pic 9(7)     comp.
012100 77  WS-Tables-Loaded         pic x        value "N".
012200     88  Rk900-Tables-Are-Loaded        value "Y".
012300     88  Rk900-Tables-Not-Loaded        value "N".
012400*
012500 01  WS-File-Status-Block.
012600     03  WS-Appl-Status      pic xx.
012700     03  filler              pic x(2).
012800*
012900 01  WS-Random-WS.
013000     03  Ws-Seed             pic s9(9)    comp  value 48271.
013100     03  Ws-Seed-View redefines Ws-Seed
013200                                 pic x(4).
013300     03  Ws-Draw             pic 9v9(9)        comp-3.
013400     03  Ws-Product          pic s9(18)   comp.
013500     03  filler              pic x(2).
013600*
013700* Code tables for the 3 enumerated fields - these are kept local to
013800* the generator, NOT in wsrktabl, since they describe the shape of
013900* the synthetic data and are of no interest to the scoring modules.
014000*
014100 01  WS-Code-Tables.
014200     03  WS-Ind-Entry        pic x(3)     occurs 8.
014300     03  WS-Edu-Entry        pic x(1)     occurs 5.
014400     03  WS-Mar-Entry        pic x(1)     occurs 4.
014500     03  filler              pic x(2).
014600 01  WS-Code-Flat-View redefines WS-Code-Tables
014700                                 pic x(35).
014800*
014900 01  WS-Build-WS.
015000     03  Ws-Annual-Income    pic 9(8)v99       comp-3.
015100     03  Ws-Loan-Low         pic 9(8)v99       comp-3.
015200     03  Ws-Loan-High        pic 9(8)v99       comp-3.
015300     03  Zz-Sub-Wrk          pic 9        comp.
015400     03  Zz-Quotient-Wrk     pic s9(9)    comp.
015500     03  Zz-Ed-User-Sub      pic 9(5).
015600     03  filler              pic x(2).
015700*
015800 procedure        division.
015900*
016000 aa000-Main              section.
016100*
016200     if       Rk900-Tables-Not-Loaded
016300              perform  zz000-Load-Code-Tables.
016400     perform  aa010-Open-RK-Files.
016500*
016600     move     1 to WS-User-Sub.
016700     perform  aa100-Build-One-Applicant thru aa100-Exit
016800              until WS-User-Sub > WS-Num-Users.
016900*
017000     perform  aa190-Close-RK-Files.
017100     go       to aa900-Main-Exit.
017200*
017300 aa000-Exit.
017400     exit     section.
017500*
017600 zz000-Load-Code-Tables      section.
017700*
017800     move     "FIN" to WS-Ind-Entry (1).
017900     move     "INF" to WS-Ind-Entry (2).
018000     move     "MFG" to WS-Ind-Entry (3).
018100     move     "RET" to WS-Ind-Entry (4).
018200     move     "EDU" to WS-Ind-Entry (5).
018300     move     "MED" to WS-Ind-Entry (6).
018400     move     "RES" to WS-Ind-Entry (7).
018500     move     "OTH" to WS-Ind-Entry (8).
018600*
018700     move     "S" to WS-Mar-Entry (1).
018800     move     "M" to WS-Mar-Entry (2).
018900     move     "D" to WS-Mar-Entry (3).
019000     move     "W" to WS-Mar-Entry (4).
019100*
019200     move     "P" to WS-Edu-Entry (1).
019300     move     "M" to WS-Edu-Entry (2).
019400     move     "B" to WS-Edu-Entry (3).
019500     move     "A" to WS-Edu-Entry (4).
019600     move     "H" to WS-Edu-Entry (5).
019700*
019800     move     "Y" to WS-Tables-Loaded.
019900*
020000 zz000-Exit.
020100     exit     section.
020200*
020300 aa010-Open-RK-Files         section.
020400*
020500     open     output Applicant-File.
020600*
020700 aa010-Exit.
020800     exit     section.
020900*
021000 aa100-Build-One-Applicant.
021100*
021200     move     spaces to RK-Applicant-Record.
021300     perform  zz100-Build-User-Id.
021400     perform  zz110-Build-Age.
021500     perform  zz120-Build-Income.
021600     perform  zz130-Build-Credit-Score.
021700     perform  zz140-Build-Debt-To-Income.
021800     perform  zz150-Build-Loan.
021900     perform  zz160-Build-Employment-Years.
022000     perform  zz170-Build-Credit-Lines.
022100     perform  zz180-Build-Pay-History.
022200     perform  zz190-Build-Demographics.
022300     write    RK-Applicant-Record.
022400     add      1 to WS-User-Sub.
022500*
022600 aa100-Exit.
022700     exit.
022800*
022900 zz100-Build-User-Id         section.
023000*
023100     move     WS-User-Sub to Zz-Ed-User-Sub.
023200     string   "USER_" Zz-Ed-User-Sub
023300              delimited by size into Appl-User-Id.
023400*
023500 zz100-Exit.
023600     exit     section.
023700*
023800 zz110-Build-Age             section.
023900*
024000* Uniform 18-70.
024100*
024200     perform  zz910-Draw-Uniform.
024300     compute  Appl-Age = 18 + (Ws-Draw * 53).
024400*
024500 zz110-Exit.
024600     exit     section.
024700*
024800 zz120-Build-Income          section.
024900*
025000* 80% uniform 5000-20000, else uniform 20000-100000.
025100*
025200     perform  zz910-Draw-Uniform.
025300     if       Ws-Draw < .80
025400              perform  zz910-Draw-Uniform
025500              compute  Appl-Income rounded = 5000 + (Ws-Draw * 15000)
025600     else
025700              perform  zz910-Draw-Uniform
025800              compute  Appl-Income rounded = 20000 + (Ws-Draw * 80000).
025900*
026000 zz120-Exit.
026100     exit     section.
026200*
026300 zz130-Build-Credit-Score    section.
026400*
026500* 60% uniform 600-750; of the rest, 85% uniform 750-850, else
026600* uniform 300-600.
026700*
026800     perform  zz910-Draw-Uniform.
026900     if       Ws-Draw < .60
027000              perform  zz910-Draw-Uniform
027100              compute  Appl-Credit-Score = 600 + (Ws-Draw * 150)
027200     else
027300              perform  zz910-Draw-Uniform
027400              if       Ws-Draw < .85
027500                       perform  zz910-Draw-Uniform
027600                       compute  Appl-Credit-Score =
027700                                750 + (Ws-Draw * 100)
027800              else
027900                       perform  zz910-Draw-Uniform
028000                       compute  Appl-Credit-Score =
028100                                300 + (Ws-Draw * 300).
028200*
028300 zz130-Exit.
028400     exit     section.
028500*
028600 zz140-Build-Debt-To-Income  section.
028700*
028800* 70% uniform .20-.50; of the rest, ~2/3 uniform .50-.70,
028900* else uniform .10-.20.
029000*
029100     perform  zz910-Draw-Uniform.
029200     if       Ws-Draw < .70
029300              perform  zz910-Draw-Uniform
029400              compute  Appl-Debt-To-Income rounded =
029500                       .20 + (Ws-Draw * .30)
029600     else
029700              perform  zz910-Draw-Uniform
029800              if       Ws-Draw < .67
029900                       perform  zz910-Draw-Uniform
030000                       compute  Appl-Debt-To-Income rounded =
030100                                .50 + (Ws-Draw * .20)
030200              else
030300                       perform  zz910-Draw-Uniform
030400                       compute  Appl-Debt-To-Income rounded =
030500                                .10 + (Ws-Draw * .10).
030600*
030700 zz140-Exit.
030800     exit     section.
030900*
031000 zz150-Build-Loan            section.
031100*
031200* Loan amount uniform between 1x and 5x annual income. Loan term
031300* uniform 12-60 months.
031400*
031500     compute  Ws-Annual-Income = Appl-Income * 12.
031600     compute  Ws-Loan-Low      = Ws-Annual-Income * 1.
031700     compute  Ws-Loan-High     = Ws-Annual-Income * 5.
031800     perform  zz910-Draw-Uniform.
031900     compute  Appl-Loan-Amount rounded =
032000              Ws-Loan-Low + (Ws-Draw * (Ws-Loan-High - Ws-Loan-Low)).
032100*
032200     perform  zz910-Draw-Uniform.
032300     compute  Appl-Loan-Term = 12 + (Ws-Draw * 48).
032400*
032500 zz150-Exit.
032600     exit     section.
032700*
032800 zz160-Build-Employment-Years section.
032900*
033000* 70% uniform 1-10; most of the rest 10-20; small tail 0-1.
033100*
033200     perform  zz910-Draw-Uniform.
033300     if       Ws-Draw < .70
033400              perform  zz910-Draw-Uniform
033500              compute  Appl-Employment-Years = 1 + (Ws-Draw * 9)
033600     else
033700              perform  zz910-Draw-Uniform
033800              if       Ws-Draw < .90
033900                       perform  zz910-Draw-Uniform
034000                       compute  Appl-Employment-Years =
034100                                10 + (Ws-Draw * 10)
034200              else
034300                       perform  zz910-Draw-Uniform
034400                       compute  Appl-Employment-Years =
034500                                Ws-Draw * 1.
034600*
034700 zz160-Exit.
034800     exit     section.
034900*
035000 zz170-Build-Credit-Lines    section.
035100*
035200* 70% 1-5; most of the rest 5-10; small tail 0.
035300*
035400     perform  zz910-Draw-Uniform.
035500     if       Ws-Draw < .70
035600              perform  zz910-Draw-Uniform
035700              compute  Appl-Credit-Lines = 1 + (Ws-Draw * 4)
035800     else
035900              perform  zz910-Draw-Uniform
036000              if       Ws-Draw < .90
036100                       perform  zz910-Draw-Uniform
036200                       compute  Appl-Credit-Lines = 5 + (Ws-Draw * 5)
036300              else
036400                       move     zero to Appl-Credit-Lines.
036500*
036600 zz170-Exit.
036700     exit     section.
036800*
036900 zz180-Build-Pay-History     section.
037000*
037100* Late payments and default history, both negatively correlated with
037200* Appl-Credit-Score per underwriting memo RC-11.
037300*
037400     perform  zz910-Draw-Uniform.
037500     if       Appl-Credit-Score >= 750
037600              compute  Appl-Late-Payments = Ws-Draw * 2
037700              move     zero to Appl-Default-History
037800     else
037900       if     Appl-Credit-Score >= 700
038000              compute  Appl-Late-Payments = Ws-Draw * 3
038100              perform  zz910-Draw-Uniform
038200              compute  Appl-Default-History = Ws-Draw * 2
038300       else
038400         if   Appl-Credit-Score >= 650
038500              compute  Appl-Late-Payments = Ws-Draw * 4
038600              perform  zz910-Draw-Uniform
038700              compute  Appl-Default-History = Ws-Draw * 2
038800         else
038900           if Appl-Credit-Score >= 600
039000              compute  Appl-Late-Payments = 1 + (Ws-Draw * 5)
039100              perform  zz910-Draw-Uniform
039200              compute  Appl-Default-History = Ws-Draw * 3
039300           else
039400              compute  Appl-Late-Payments = 3 + (Ws-Draw * 8)
039500              perform  zz910-Draw-Uniform
039600              compute  Appl-Default-History = 1 + (Ws-Draw * 3).
039700*
039800 zz180-Exit.
039900     exit     section.
040000*
040100 zz190-Build-Demographics    section.
040200*
040300* Industry, marital status, education - uniform over their
040400* enumerations.
040500*
040600     perform  zz910-Draw-Uniform.
040700     compute  Zz-Sub-Wrk = 1 + (Ws-Draw * 8).
040800     move     WS-Ind-Entry (Zz-Sub-Wrk) to Appl-Industry-Code.
040900*
041000     perform  zz910-Draw-Uniform.
041100     compute  Zz-Sub-Wrk = 1 + (Ws-Draw * 4).
041200     move     WS-Mar-Entry (Zz-Sub-Wrk) to Appl-Marital-Status.
041300*
041400     perform  zz910-Draw-Uniform.
041500     compute  Zz-Sub-Wrk = 1 + (Ws-Draw * 5).
041600     move     WS-Edu-Entry (Zz-Sub-Wrk) to Appl-Education-Code.
041700*
041800 zz190-Exit.
041900     exit     section.
042000*
042100 zz900-Random                section.
042200*
042300* Park-Miller minimal standard generator - Ws-Seed = (Ws-Seed * 48271)
042400* mod (2**31 - 1). Multiply held in a COMP-18 work field so the
042500* intermediate product does not overflow before the MOD is taken.
042600*
042700     compute  Ws-Product = Ws-Seed * 48271.
042800     divide   Ws-Product by 2147483647 giving Zz-Quotient-Wrk
042900              remainder Ws-Seed.
043000     if       Ws-Seed <= zero
043100              add      2147483647 to Ws-Seed.
043200*
043300 zz900-Exit.
043400     exit     section.
043500*
043600 zz910-Draw-Uniform           section.
043700*
043800* Returns a fraction 0 < Ws-Draw < 1 derived from the current seed.
043900*
044000     perform  zz900-Random.
044100     divide   Ws-Seed by 2147483647 giving Ws-Draw rounded.
044200*
044300 zz910-Exit.
044400     exit     section.
044500*
044600 aa190-Close-RK-Files        section.
044700*
044800     close    Applicant-File.
044900*
045000 aa190-Exit.
045100     exit     section.
045200*
045300 aa900-Main-Exit.
045400     exit     program.
045500*
