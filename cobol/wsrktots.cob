000100*
000200*******************************************
000300*                                          *
000400* Working Storage For The Strategy        *
000500*      Comparison Totals                  *
000600*   Strict & Relaxed kept as separate     *
000700*   groups (same shape) so the compare    *
000800*   report can reference either side      *
000900*   by name rather than by subscript      *
001000*******************************************
001100*
001200* 05/01/26 vbc - Created for risk control intake.
001300* 22/01/26 vbc - Added Tot-Grand-View redefines so
001400*                rk000's aa150 report print can step
001500*                Strict then Relaxed as one table
001600*                rather than writing each print
001700*                paragraph twice.
001800*
001900 01  RK-Mode-Totals.
002000     03  Tot-Strict-Totals.
002100         05  TotS-Record-Count       pic 9(7)     comp.
002200         05  TotS-Approved-Count     pic 9(7)     comp.
002300         05  TotS-Rejected-Count     pic 9(7)     comp.
002400         05  TotS-High-Risk-Count    pic 9(7)     comp.
002500         05  TotS-Score-Sum          pic 9(9)v99        comp-3.
002600         05  TotS-Default-Prob-Sum   pic 9(7)v9(6)       comp-3.
002700         05  TotS-Return-Sum         pic s9(9)v99        comp-3.
002800         05  TotS-Approval-Rate      pic 9(3)v99         comp-3.
002900         05  TotS-Average-Score      pic 9(3)v99         comp-3.
003000         05  TotS-Default-Rate       pic 9(3)v99         comp-3.
003100     03  Tot-Relaxed-Totals.
003200         05  TotR-Record-Count       pic 9(7)     comp.
003300         05  TotR-Approved-Count     pic 9(7)     comp.
003400         05  TotR-Rejected-Count     pic 9(7)     comp.
003500         05  TotR-High-Risk-Count    pic 9(7)     comp.
003600         05  TotR-Score-Sum          pic 9(9)v99        comp-3.
003700         05  TotR-Default-Prob-Sum   pic 9(7)v9(6)       comp-3.
003800         05  TotR-Return-Sum         pic s9(9)v99        comp-3.
003900         05  TotR-Approval-Rate      pic 9(3)v99         comp-3.
004000         05  TotR-Average-Score      pic 9(3)v99         comp-3.
004100         05  TotR-Default-Rate       pic 9(3)v99         comp-3.
004200*
004300* Cross-mode delta fields - computed once in rk000's aa100
004400* after both sides have been fully accumulated.
004500*
004600     03  Tot-Delta-Block.
004700         05  Dlt-Approval-Rate       pic s9(3)v99        comp-3.
004800         05  Dlt-Additional-Approved pic s9(7)    comp.
004900         05  Dlt-Approval-Gain-Pct   pic s9(3)v99        comp-3.
005000         05  Dlt-Default-Rate-Incr   pic s9(3)v99        comp-3.
005100         05  Dlt-Default-Rate-Rel    pic s9(3)v99        comp-3.
005200         05  Dlt-Return-Change       pic s9(9)v99        comp-3.
005300         05  filler                  pic x(2).
005400*
005500* Grand (both-mode) view - used only when rk000's aa150
005600* walks the two sides with one subscripted table walk
005700* rather than coding the print logic out twice.
005800*
005900 01  RK-Tot-Grand-View redefines RK-Mode-Totals.
006000     03  Tot-By-Mode occurs 2.
006100         05  TotX-Record-Count       pic 9(7)     comp.
006200         05  TotX-Approved-Count     pic 9(7)     comp.
006300         05  TotX-Rejected-Count     pic 9(7)     comp.
006400         05  TotX-High-Risk-Count    pic 9(7)     comp.
006500         05  TotX-Score-Sum          pic 9(9)v99        comp-3.
006600         05  TotX-Default-Prob-Sum   pic 9(7)v9(6)       comp-3.
006700         05  TotX-Return-Sum         pic s9(9)v99        comp-3.
006800         05  TotX-Approval-Rate      pic 9(3)v99         comp-3.
006900         05  TotX-Average-Score      pic 9(3)v99         comp-3.
007000         05  TotX-Default-Rate       pic 9(3)v99         comp-3.
007100     03  filler                      pic x(38).
007200*
