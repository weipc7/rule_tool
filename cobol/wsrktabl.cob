000100*
000200*******************************************
000300*                                          *
000400* Working Storage For The Risk Factor     *
000500*      Step Tables And Strategy           *
000600*      Threshold Table                    *
000700*     Loaded by MOVE in zz000 at start    *
000800*     of run - no param file for this yet *
000900*******************************************
001000*
001100* THESE CUTOFFS MAY NEED CHANGING - per underwriting memo RC-11
001200*
001300* 06/01/26 vbc - Created.
001400* 14/01/26 vbc - Added Rkt-Weights-Array redefines so zz030 can
001500*                sum factor times weight in one table walk
001600*                instead of seven named MULTIPLYs.
001700* 23/01/26 vbc - Thresholds split strict/relaxed per memo RC-11.
001800*
001900 01  RK-Risk-Tables.
002000*
002100*    Credit score risk - walked floor-first, highest floor wins
002200     03  Rkt-Credit-Score-Steps       occurs 6.
002300         05  Rkt-CS-Floor             pic 9(3)     comp.
002400         05  Rkt-CS-Factor            pic 9v9999         comp-3.
002500*
002600*    Debt-to-income risk - walked ceiling-first, lowest ceiling wins
002700     03  Rkt-Debt-Steps               occurs 6.
002800         05  Rkt-Debt-Ceiling         pic 9v9999         comp-3.
002900         05  Rkt-Debt-Factor          pic 9v9999         comp-3.
003000*
003100*    Payment-to-income risk
003200     03  Rkt-Payment-Steps            occurs 5.
003300         05  Rkt-Pmt-Ceiling          pic 9v9999         comp-3.
003400         05  Rkt-Pmt-Factor           pic 9v9999         comp-3.
003500*
003600*    Employment-years risk - walked floor-first
003700     03  Rkt-Employment-Steps         occurs 5.
003800         05  Rkt-Emp-Floor            pic 9(2)     comp.
003900         05  Rkt-Emp-Factor           pic 9v9999         comp-3.
004000*
004100*    Late-payment-history risk - walked ceiling-first
004200     03  Rkt-Late-Pay-Steps           occurs 5.
004300         05  Rkt-Late-Ceiling         pic 9(2)     comp.
004400         05  Rkt-Late-Factor          pic 9v9999         comp-3.
004500*
004600*    Default-history risk - walked ceiling-first
004700     03  Rkt-Default-Steps            occurs 4.
004800         05  Rkt-Def-Ceiling          pic 9(2)     comp.
004900         05  Rkt-Def-Factor           pic 9v9999         comp-3.
005000*
005100*    Age risk - explicit low/high pairs, unmatched age
005200*    defaults to Rkt-Age-Default-Factor (zz027)
005300     03  Rkt-Age-Steps                occurs 3.
005400         05  Rkt-Age-Low              pic 9(2)     comp.
005500         05  Rkt-Age-High             pic 9(2)     comp.
005600         05  Rkt-Age-Factor           pic 9v9           comp-3.
005700     03  Rkt-Age-Default-Factor       pic 9v9           comp-3.
005800*
005900*    Industry factor - matched on Appl-Industry-Code
006000     03  Rkt-Industry-Table           occurs 8.
006100         05  Rkt-Ind-Code             pic x(3).
006200         05  Rkt-Ind-Factor           pic 9v99          comp-3.
006300*
006400*    Education factor - matched on Appl-Education-Code
006500     03  Rkt-Education-Table          occurs 5.
006600         05  Rkt-Edu-Code             pic x(1).
006700         05  Rkt-Edu-Factor           pic 9v99          comp-3.
006800*
006900*    Composite score weights, one per dimension, in the
007000*    same sequence the 7 factors are computed in zz020-zz027
007100     03  Rkt-Weights.
007200         05  Rkt-Wt-Credit            pic 9v99          comp-3.
007300         05  Rkt-Wt-Debt              pic 9v99          comp-3.
007400         05  Rkt-Wt-Payment           pic 9v99          comp-3.
007500         05  Rkt-Wt-Employment        pic 9v99          comp-3.
007600         05  Rkt-Wt-Pay-Hist          pic 9v99          comp-3.
007700         05  Rkt-Wt-Default           pic 9v99          comp-3.
007800         05  Rkt-Wt-Demographic       pic 9v99          comp-3.
007900*
008000     03  Rkt-Score-Consts.
008100         05  Rkt-Score-Base           pic 9(3)     comp.
008200         05  Rkt-Score-Spread         pic 9(3)     comp.
008300         05  Rkt-Score-Floor          pic 9(3)     comp.
008400         05  Rkt-Score-Cap            pic 9(3)     comp.
008500         05  Rkt-High-Risk-Ceiling    pic 9(3)     comp.
008600*
008700     03  Rkt-Rate-Consts.
008800         05  Rkt-Note-Annual-Rate     pic 9v99999       comp-3.
008900         05  Rkt-Eval-Annual-Rate     pic 9v99999       comp-3.
009000         05  Rkt-Loss-Given-Default   pic 9v99          comp-3.
009100*
009200*    Default-probability base step, walked floor-first
009300     03  Rkt-Default-Prob-Steps       occurs 8.
009400         05  Rkt-DP-Floor             pic 9(3)v99       comp-3.
009500         05  Rkt-DP-Base              pic 9v999999      comp-3.
009600*
009700     03  Rkt-Credit-Adj-Consts.
009800         05  Rkt-CA-High-Floor        pic 9(3)     comp.
009900         05  Rkt-CA-High-Mult         pic 9v99          comp-3.
010000         05  Rkt-CA-Mid-Floor         pic 9(3)     comp.
010100         05  Rkt-CA-Mid-Mult          pic 9v99          comp-3.
010200         05  Rkt-CA-Low-Ceiling       pic 9(3)     comp.
010300         05  Rkt-CA-Low-Mult          pic 9v99          comp-3.
010400         05  Rkt-Default-Adj-Step     pic 9v99          comp-3.
010500*
010600     03  Rkt-Comp-Factor-Consts.
010700         05  Rkt-Comp-Income-Min      pic 9(7)v99       comp-3.
010800         05  Rkt-Comp-Emp-Years-Min   pic 9(2)     comp.
010900         05  Rkt-Comp-Loan-Max        pic 9(9)v99       comp-3.
011000         05  Rkt-Strong-Credit-Min    pic 9(3)     comp.
011100         05  Rkt-Strong-Income-Min    pic 9(7)v99       comp-3.
011200         05  Rkt-Strong-Emp-Years-Min pic 9(2)     comp.
011300*
011400*    Filler kept for future table growth (agreed with
011500*    underwriting when the table was first laid out).
011600     03  filler                       pic x(8).
011700*
011800* Flat view of the weights block - used by zz030 to PERFORM
011900* VARYING across both the factor array and this table rather
012000* than coding seven MULTIPLY ... GIVING statements by name.
012100*
012200 01  Rkt-Weights-Array redefines Rkt-Weights
012300                                 pic 9v99 comp-3 occurs 7.
012400*
012500 01  RK-Strategy-Thresholds.
012600*    Subscript 1 = Strict, 2 = Relaxed (Mode-Sub in rk000/rk090)
012700     03  Rks-Thresh                   occurs 2.
012800         05  Rks-Min-Credit-Score     pic 9(3)     comp.
012900         05  Rks-Max-Debt-To-Income   pic 9v99          comp-3.
013000         05  Rks-Max-Payment-To-Inc   pic 9v99          comp-3.
013100         05  Rks-Min-Employment-Yrs   pic 9(2)     comp.
013200         05  Rks-Max-Late-Payments    pic 9(2)     comp.
013300         05  Rks-Max-Default-Hist     pic 9(2)     comp.
013400         05  Rks-Min-Risk-Score       pic 9(3)v99       comp-3.
013500         05  filler                   pic x(2).
013600*
