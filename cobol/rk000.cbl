000100***********************************************************
000200*                                                          *
000300*             Risk Control Strategy Analysis               *
000400*                                                          *
000500*       Batch-Evaluator - Main Run - Applicant File        *
000600*                                                          *
000700***********************************************************
000800*
000900 identification   division.
001000*
001100*
001200     Program-Id.         rk000.
001300*
001400     Author.             V B Coen.
001500*
001600     Installation.       Applewood Computers - Risk Control Unit.
001700*
001800     Date-Written.       11/09/1985.
001900*
002000     Date-Compiled.
002100*
002200     Security.           Copyright (C) 1985-2026, Vincent Bryan Coen.
002300                          Distributed under the GNU General Public
002400                          License. See the file COPYING for details.
002500*
002600     Remarks.            Batch-Evaluator - main run of the Risk
002700                          Control suite. Reads APPLICANT-FILE once,
002800                          CALLs rk040 (Risk-Assessment) once per
002900                          applicant and rk090 (Strategy-Engine) twice
003000                          per applicant - Strict then Relaxed -
003100                          writes two DECISION-RECORDs per applicant,
003200                          accumulates per-mode totals and prints the
003300                          ANALYSIS-REPORT comparing the two modes.
003400*
003500     Called Modules.     rk040, rk090.
003600*
003700     Functions Used.     None.
003800*
003900     Files Used.         APPLICANT-FILE (in), DECISION-FILE (out),
004000                          REPORT-FILE (out) - all line sequential.
004100*
004200* Changes:
004300* 11/09/85 vbc - Created as module maps01, slot 000 - common/general
004400*                housekeeping routine, REQ-0039.
004500* 24/02/88 vbc - pdm Added extra common switches for the payroll tie
004600*                in, REQ-0140.
004700* 15/10/91 vbc - jrt Widened a number of work counters for volume
004800*                growth, REQ-0233.
004900* 19/02/96 vbc - Re-keyed PROCEDURE DIVISION to numbered sections for
005000*                consistency with the rest of the suite, REQ-0279.
005100* 23/09/98 vbc - Y2K remediation - all internal dates widened to
005200*                4-digit century, REQ-0309. Tested against year 2000
005300*                roll-over data.
005400* 09/06/04 vbc - Minor constant corrections per audit, REQ-0349.
005500* 29/01/09 vbc - Migration to GNU Cobol/Open Cobol v2, REQ-0388.
005600* 16/04/24 vbc - Copyright notice update superseding all previous
005700*                notices.
005800* 19/09/25 vbc - 3.3.00 version update and builds reset.
005900* 06/01/26 vbc - 4.00 Slot 000 repurposed for the new Risk Control
006000*                sub-system - old common housekeeping logic retired,
006100*                this module now holds BATCH-EVALUATOR, RC-01.
006200* 13/01/26 vbc - aa050 thru aa090 added - the per-applicant read loop,
006300*                the two CALLs and the per-mode accumulation, RC-04.
006400* 22/01/26 vbc - aa100 derived aggregates and the cross-mode delta
006500*                block added, RC-09.
006600* 28/01/26 vbc - aa150 ANALYSIS-REPORT added - 8 sections, grand
006700*                totals only, no control breaks per memo RC-11.
006800* 04/02/26 vbc - Per underwriting memo RC-11 re-checked all derived
006900*                aggregate formulae against worksheet RC-11a - no
007000*                changes required, values confirmed correct.
007100* 10/02/26 vbc - Zz-Ed-Return widened to 9 digits - Dlt-Return-Change
007200*                and TotX-Return-Sum are s9(9)v99 and the 1000-up
007300*                sample volumes were truncating the edited total on
007400*                the printed report, RC-12.
007500* 10/02/26 vbc - WS-Evaluated-Count lifted to a 77-level so it can be
007600*                displayed on abend diagnostics without chasing it
007700*                through the WS-Counters group, RC-12.
007710* 16/02/26 vbc - Report walkthrough with underwriting found three gaps
007720*                against memo RC-11/RC-11a: rejected count was missing
007730*                off the approval-statistics line, the point-difference
007740*                approval-rate lift was never printed (the delta line
007750*                carried the relative gain figure instead, mislabeled),
007760*                and the high-risk line had no % of mode approvals.
007770*                zz310-Step, zz320, zz340-Step and zz360 reworked -
007780*                zz360 now carries the actual optimization analysis
007790*                (relative approval gain and default-rate increase,
007791*                both gated on the strict-mode rate), RC-13.
007792* 16/02/26 vbc - Audit of aa090/aa095 found default-probability
007793*                sum, return sum and high-risk count were being
007794*                accumulated for rejected applicants too, against
007795*                memo RC-11/RC-11a - guarded on Rksl-Decision =
007796*                "A".  aa100's default rate now divides by the
007797*                approved count (zero when none approved), and
007798*                zz200's low-credit band no longer includes a
007799*                score of exactly 600, RC-14.
007800*
007900*************************************************************************
008000*
008100* Copyright Notice.
008200* -----------------
008300*
008400* Restated 2024-04-16; supersedes wording carried in earlier
008500* copies of this module.
008600*
008700* This source is part of the Applewood Computers Accounting
008800* System, (c) Vincent B Coen, 1976-2026 and later years.
008900*
009000* Licensed as free software - you may copy and change it under the
009100* GNU General Public License (version 3 or any later version)
009200* published by the Free Software Foundation, limited to your own
009300* use - running it within a business is fine, but repackaging it,
009400* or selling, renting or hiring it out, is NOT permitted here.
009500*
009600* Supplied AS IS, with NO WARRANTY of any description, not even
009700* the implied warranty of MERCHANTABILITY or FITNESS FOR A
009800* PARTICULAR PURPOSE - consult the GNU General Public License
009900* itself for the exact terms.
010000*************************************************************************
010100*
010200 environment      division.
010300*
010400 configuration    section.
010500 special-names.
010600     class Rk-Numeric-Class is "0" thru "9"
010700     UPSI-0 is RK-Upsi-Test-Sw.
010800*
010900 input-output     section.
011000*
011100 file-control.
011200     select   Applicant-File  assign       "APPLFILE"
011300                               organization line sequential
011400                               status       WS-Appl-Status.
011500*
011600     select   Decision-File   assign       "DECNFILE"
011700                               organization line sequential
011800                               status       WS-Dec-Status.
011900*
012000     select   Report-File     assign       "RPTFILE"
012100                               organization line sequential
012200                               status       WS-Rpt-Status.
012300*
012400 data             division.
012500*
012600 file section.
012700*
012800 fd  Applicant-File.
012900*
013000 copy  "wsrkappl.cob".
013100*
013200 fd  Decision-File.
013300*
013400 copy  "wsrkdec.cob".
013500*
013600 fd  Report-File.
013700 01  RK-Report-Line.
013800     03  Rpt-Text            pic x(100).
013900     03  filler              pic x(32).
014000*
014100 working-storage  section.
014200*
014300 77  WS-Evaluated-Count      pic 9(7)     comp  value zero.
014400*
014500 01  WS-File-Status-Block.
014600     03  WS-Appl-Status      pic xx.
014700     03  WS-Dec-Status       pic xx.
014800     03  WS-Rpt-Status       pic xx.
014900     03  filler              pic x(2).
015000*
015100 01  WS-Switches.
015200     03  WS-Appl-EOF-Sw      pic x        value "N".
015300     88  WS-Appl-EOF              value "Y".
015400     03  filler              pic x(1).
015500*
015600 01  Zz-Mode-Names.
015700     03  Zz-Mode-Name        pic x(7)     occurs 2.
015800     03  filler              pic x(2).
015900*
016000 01  Zz-Mode-Sub-WS.
016100     03  Zz-Mode-Sub         pic 9        comp.
016200     03  filler              pic x(1).
016300*
016400 01  Zz200-WS.
016500     03  Zz-Sub              pic 9        comp.
016600     03  Zz-Base-Prob        pic 9v999999      comp-3.
016700     03  Zz-Default-Prob     pic 9v999999      comp-3.
016800     03  filler              pic x(2).
016900*
017000 01  Zz210-WS.
017100     03  Zz-Months           pic 9(3)     comp.
017200     03  Zz-Compound         pic 9(3)v9(9)     comp-3.
017300     03  Zz-Numerator        pic 9(9)v9(6)     comp-3.
017400     03  Zz-Denominator      pic 9(9)v9(6)     comp-3.
017500     03  Zz-Monthly-Rate     pic 9v9(9)        comp-3.
017600     03  Zz-Eval-Payment     pic 9(7)v99       comp-3.
017700     03  Zz-Revenue          pic s9(9)v99      comp-3.
017800     03  Zz-Loss             pic s9(9)v99      comp-3.
017900     03  Zz-Return           pic s9(9)v99      comp-3.
018000     03  filler              pic x(2).
018100*
018200 01  Zz300-WS.
018300     03  Zz-Ed-Count         pic zzz,zz9.
018400     03  Zz-Ed-Count-2       pic zzz,zz9.
018500     03  Zz-Ed-Count-Signed  pic -zzz,zz9.
018600     03  Zz-Ed-Pct           pic zz9.99.
018700     03  Zz-Ed-Pct-Signed    pic -zz9.99.
018800     03  Zz-Ed-Score         pic z9.99.
018900     03  Zz-Ed-Return        pic -zz,zzz,zzz,zz9.99.
019000     03  Zz-Ed-Pct-Signed-2  pic -zz9.99.
019100     03  Zz-Hi-Risk-Pct      pic 9(3)v99       comp-3.
019200     03  filler              pic x(2).
019300*
019400 copy  "wsrkcall.cob".
019500 copy  "wsrktots.cob".
019600*
019700 copy  "wsrktabl.cob".
019800*
019900 procedure        division.
020000*
020100 aa000-Main              section.
020200*
020300     perform  zz000-Load-Evaluator-Consts.
020400     perform  aa010-Open-RK-Files.
020500*
020600     read     Applicant-File at end move "Y" to WS-Appl-EOF-Sw
020700     end-read.
020800     perform  aa050-Evaluate-Applicants thru aa050-Exit
020900              until WS-Appl-EOF.
021000*
021100     perform  aa100-Compute-Derived-Aggregates.
021200     perform  aa150-Print-Analysis-Report.
021300     perform  aa190-Close-RK-Files.
021400     go       to aa900-Main-Exit.
021500*
021600 aa000-Exit.
021700     exit     section.
021800*
021900 zz000-Load-Evaluator-Consts section.
022000*
022100* This module only needs the default-probability step table, the
022200* credit-adjustment constants, the default-history adjustment step,
022300* the evaluation annual rate, the loss-given-default factor and the
022400* high-risk ceiling from RK-Risk-Tables - the 7 risk-factor step
022500* tables and the strategy thresholds stay owned by rk040 and rk090
022600* respectively, each a separately CALLed module with its own
022700* WORKING-STORAGE so the loads cannot be shared. Per underwriting
022800* memo RC-11/RC-11a.
022900*
023000     move     85.00 to Rkt-DP-Floor (1). move  .005000 to Rkt-DP-Base (1).
023100     move     80.00 to Rkt-DP-Floor (2). move  .010000 to Rkt-DP-Base (2).
023200     move     75.00 to Rkt-DP-Floor (3). move  .020000 to Rkt-DP-Base (3).
023300     move     70.00 to Rkt-DP-Floor (4). move  .035000 to Rkt-DP-Base (4).
023400     move     65.00 to Rkt-DP-Floor (5). move  .050000 to Rkt-DP-Base (5).
023500     move     60.00 to Rkt-DP-Floor (6). move  .080000 to Rkt-DP-Base (6).
023600     move     55.00 to Rkt-DP-Floor (7). move  .120000 to Rkt-DP-Base (7).
023700     move     00.00 to Rkt-DP-Floor (8). move  .180000 to Rkt-DP-Base (8).
023800*
023900     move     750 to Rkt-CA-High-Floor.  move  .70 to Rkt-CA-High-Mult.
024000     move     700 to Rkt-CA-Mid-Floor.   move  .85 to Rkt-CA-Mid-Mult.
024100     move     600 to Rkt-CA-Low-Ceiling. move 1.20 to Rkt-CA-Low-Mult.
024200     move     .15 to Rkt-Default-Adj-Step.
024300*
024400     move     .08     to Rkt-Eval-Annual-Rate.
024500     move     .70     to Rkt-Loss-Given-Default.
024600     move     60  to Rkt-High-Risk-Ceiling.
024700*
024800     move     "STRICT " to Zz-Mode-Name (1).
024900     move     "RELAXED" to Zz-Mode-Name (2).
025000*
025100 zz000-Exit.
025200     exit     section.
025300*
025400 aa010-Open-RK-Files         section.
025500*
025600     open     input  Applicant-File
025700              output Decision-File
025800                     Report-File.
025900*
026000 aa010-Exit.
026100     exit     section.
026200*
026300 aa050-Evaluate-Applicants.
026400*
026500     add      1 to WS-Evaluated-Count.
026600     perform  aa060-Call-Risk-Assessment.
026700     perform  aa070-Strategy-Strict.
026800     perform  aa080-Strategy-Relaxed.
026900*
027000     read     Applicant-File at end move "Y" to WS-Appl-EOF-Sw
027100     end-read.
027200*
027300 aa050-Exit.
027400     exit.
027500*
027600 aa060-Call-Risk-Assessment.
027700*
027800     call     "rk040" using RK-Applicant-Record
027900                             RK-Assess-Results.
028000*
028100 aa060-Exit.
028200     exit.
028300*
028400 aa070-Strategy-Strict.
028500*
028600     move     1 to Rksl-Mode-Sub.
028700     move     1 to Zz-Mode-Sub.
028800     call     "rk090" using RK-Applicant-Record
028900                             RK-Assess-Results
029000                             RK-Strategy-Linkage.
029100     perform  zz200-Compute-Default-Probability.
029200     perform  zz210-Compute-Risk-Adj-Return.
029300     move     Zz-Mode-Name (1) to Dec-Mode.
029400     move     Appl-User-Id to Dec-User-Id.
029500     move     Rksl-Decision to Dec-Decision.
029600     move     Rksl-Reason-Code to Dec-Reason-Code.
029700     move     Rkar-Risk-Score to Dec-Risk-Score.
029800     move     Rkar-Monthly-Payment to Dec-Monthly-Payment.
029900     move     Rkar-Payment-To-Income to Dec-Payment-To-Income.
030000     write    RK-Decision-Record.
030100     perform  aa090-Accumulate-Strict-Totals.
030200*
030300 aa070-Exit.
030400     exit.
030500*
030600 aa080-Strategy-Relaxed.
030700*
030800     move     2 to Rksl-Mode-Sub.
030900     move     2 to Zz-Mode-Sub.
031000     call     "rk090" using RK-Applicant-Record
031100                             RK-Assess-Results
031200                             RK-Strategy-Linkage.
031300     perform  zz200-Compute-Default-Probability.
031400     perform  zz210-Compute-Risk-Adj-Return.
031500     move     Zz-Mode-Name (2) to Dec-Mode.
031600     move     Appl-User-Id to Dec-User-Id.
031700     move     Rksl-Decision to Dec-Decision.
031800     move     Rksl-Reason-Code to Dec-Reason-Code.
031900     move     Rkar-Risk-Score to Dec-Risk-Score.
032000     move     Rkar-Monthly-Payment to Dec-Monthly-Payment.
032100     move     Rkar-Payment-To-Income to Dec-Payment-To-Income.
032200     write    RK-Decision-Record.
032300     perform  aa095-Accumulate-Relaxed-Totals.
032400*
032500 aa080-Exit.
032600     exit.
032700*
032800 aa090-Accumulate-Strict-Totals.
032900*
032910* 16/02/26 vbc - Default-probability sum, return sum and the
032920*                high-risk count are approved-applicant figures
032930*                per memo RC-11/RC-11a - a rejected record must
032940*                not contribute to any of them, RC-14.
032950*
033000     add      1 to TotS-Record-Count.
033100     add      Rkar-Risk-Score to TotS-Score-Sum.
033400     if       Rksl-Decision = "A"
033500              add      1 to TotS-Approved-Count
033510              add      Zz-Default-Prob to TotS-Default-Prob-Sum
033520              add      Zz-Return to TotS-Return-Sum
033530              if       Rkar-Risk-Score < Rkt-High-Risk-Ceiling
033540                       add      1 to TotS-High-Risk-Count
033550              end-if
033600     else
033700              add      1 to TotS-Rejected-Count.
034000*
034100 aa090-Exit.
034200     exit.
034300*
034400 aa095-Accumulate-Relaxed-Totals.
034500*
034600     add      1 to TotR-Record-Count.
034700     add      Rkar-Risk-Score to TotR-Score-Sum.
035000     if       Rksl-Decision = "A"
035100              add      1 to TotR-Approved-Count
035110              add      Zz-Default-Prob to TotR-Default-Prob-Sum
035120              add      Zz-Return to TotR-Return-Sum
035130              if       Rkar-Risk-Score < Rkt-High-Risk-Ceiling
035140                       add      1 to TotR-High-Risk-Count
035150              end-if
035200     else
035300              add      1 to TotR-Rejected-Count.
035600*
035700 aa095-Exit.
035800     exit.
035900*
036000 zz200-Compute-Default-Probability section.
036100*
036200* Base probability walked floor-first off Rkar-Risk-Score, then scaled
036300* up or down by the credit-score adjustment and the default-history
036400* step, per underwriting memo RC-11/RC-11a.
036500*
036600     move     1 to Zz-Sub.
036700     perform  zz200-Step thru zz200-Step-Exit
036800              until Zz-Sub > 8.
036900*
037000     move     1.00 to Zz-Default-Prob.
037100     compute  Zz-Default-Prob rounded = Zz-Base-Prob.
037200*
037210* 16/02/26 vbc - Low-band boundary corrected to strictly below
037220*                Rkt-CA-Low-Ceiling - a score of exactly 600 was
037230*                wrongly drawing the low-band multiplier, RC-14.
037240*
037300     if       Appl-Credit-Score >= Rkt-CA-High-Floor
037400              compute  Zz-Default-Prob rounded =
037500                       Zz-Default-Prob * Rkt-CA-High-Mult
037600     else
037700       if     Appl-Credit-Score >= Rkt-CA-Mid-Floor
037800              compute  Zz-Default-Prob rounded =
037900                       Zz-Default-Prob * Rkt-CA-Mid-Mult
038000       else
038100         if   Appl-Credit-Score <  Rkt-CA-Low-Ceiling
038200              compute  Zz-Default-Prob rounded =
038300                       Zz-Default-Prob * Rkt-CA-Low-Mult.
038400*
038500     if       Appl-Default-History > zero
038600              compute  Zz-Default-Prob rounded =
038700                       Zz-Default-Prob +
038800                       (Appl-Default-History * Rkt-Default-Adj-Step).
038900*
039000     if       Zz-Default-Prob > 1.0
039100              move     1.0 to Zz-Default-Prob.
039200*
039300 zz200-Exit.
039400     exit     section.
039500*
039600 zz200-Step.
039700     if       Rkar-Risk-Score >= Rkt-DP-Floor (Zz-Sub)
039800              move     Rkt-DP-Base (Zz-Sub) to Zz-Base-Prob
039900              move     8 to Zz-Sub
040000     end-if.
040100     add      1 to Zz-Sub.
040200 zz200-Step-Exit.
040300     exit.
040400*
040500 zz210-Compute-Risk-Adj-Return section.
040600*
040700* Risk-adjusted return = expected revenue less expected loss, both per
040800* the dollar of Appl-Loan-Amount, compounded over Appl-Loan-Term months
040900* at Rkt-Eval-Annual-Rate - deliberately a different rate to the note
041000* rate rk040 uses for the payment calc, per underwriting memo RC-11.
041100*
041200     divide   Rkt-Eval-Annual-Rate by 12 giving Zz-Monthly-Rate
041300              rounded.
041400*
041500     move     1 to Zz-Compound.
041600     move     1 to Zz-Months.
041700     perform  zz211-Compound-Loop thru zz211-Exit
041800              until Zz-Months > Appl-Loan-Term.
041900*
042000     compute  Zz-Numerator   rounded =
042100              Appl-Loan-Amount * Zz-Monthly-Rate * Zz-Compound.
042200     compute  Zz-Denominator rounded = Zz-Compound - 1.
042300*
042400     if       Zz-Denominator = zero
042500              divide   Appl-Loan-Amount by Appl-Loan-Term
042600                       giving Zz-Eval-Payment rounded
042700     else
042800              divide   Zz-Numerator by Zz-Denominator
042900                       giving Zz-Eval-Payment rounded.
043000*
043100     compute  Zz-Revenue rounded =
043200              (Zz-Eval-Payment * Appl-Loan-Term) - Appl-Loan-Amount.
043300     compute  Zz-Loss    rounded =
043400              Appl-Loan-Amount * Zz-Default-Prob * Rkt-Loss-Given-Default.
043500     compute  Zz-Return  rounded =
043600              Zz-Revenue - Zz-Loss.
043700*
043800 zz210-Exit.
043900     exit     section.
044000*
044100 zz211-Compound-Loop.
044200     compute  Zz-Compound rounded = Zz-Compound * (1 + Zz-Monthly-Rate).
044300     add      1 to Zz-Months.
044400 zz211-Exit.
044500     exit.
044600*
044700 aa100-Compute-Derived-Aggregates section.
044800*
044900* Cross-mode delta block - computed once here, after both sides have
045000* been fully accumulated over the whole file, per underwriting memo
045100* RC-11/RC-11a.
045110*
045120* 16/02/26 vbc - Potential default rate is approved-applicant
045130*                probability over the APPROVED count, not the
045140*                record count, per memo RC-11/RC-11a; zero when
045150*                the mode approved nobody, RC-14.
045200*
045300     if       TotS-Record-Count > zero
045400              compute  TotS-Approval-Rate rounded =
045500                       (TotS-Approved-Count / TotS-Record-Count) * 100
045600              compute  TotS-Average-Score rounded =
045700                       TotS-Score-Sum / TotS-Record-Count.
045710*
045720     if       TotS-Approved-Count > zero
045730              compute  TotS-Default-Rate rounded =
045740                       (TotS-Default-Prob-Sum / TotS-Approved-Count)
045750                       * 100
045760     else
045770              move     zero to TotS-Default-Rate.
046000*
046100     if       TotR-Record-Count > zero
046200              compute  TotR-Approval-Rate rounded =
046300                       (TotR-Approved-Count / TotR-Record-Count) * 100
046400              compute  TotR-Average-Score rounded =
046500                       TotR-Score-Sum / TotR-Record-Count.
046510*
046520     if       TotR-Approved-Count > zero
046530              compute  TotR-Default-Rate rounded =
046540                       (TotR-Default-Prob-Sum / TotR-Approved-Count)
046550                       * 100
046560     else
046570              move     zero to TotR-Default-Rate.
046800*
046900     compute  Dlt-Approval-Rate     rounded =
047000              TotR-Approval-Rate - TotS-Approval-Rate.
047100     compute  Dlt-Additional-Approved =
047200              TotR-Approved-Count - TotS-Approved-Count.
047300     if       TotS-Approved-Count > zero
047400              compute  Dlt-Approval-Gain-Pct rounded =
047500                       (Dlt-Additional-Approved / TotS-Approved-Count)
047600                       * 100
047700     else
047800              move     zero to Dlt-Approval-Gain-Pct.
047900     compute  Dlt-Default-Rate-Incr  rounded =
048000              TotR-Default-Rate - TotS-Default-Rate.
048100     if       TotS-Default-Rate > zero
048200              compute  Dlt-Default-Rate-Rel  rounded =
048300                       (Dlt-Default-Rate-Incr / TotS-Default-Rate) * 100
048400     else
048500              move     zero to Dlt-Default-Rate-Rel.
048600     compute  Dlt-Return-Change      rounded =
048700              TotR-Return-Sum - TotS-Return-Sum.
048800*
048900 aa100-Exit.
049000     exit     section.
049100*
049200 aa150-Print-Analysis-Report section.
049300*
049400     perform  zz300-Print-Header.
049500     perform  zz310-Print-Approval-Stats.
049600     perform  zz320-Print-Delta-Line.
049700     perform  zz330-Print-Average-Score.
049800     perform  zz340-Print-High-Risk.
049900     perform  zz350-Print-Default-Rate.
050000     perform  zz360-Print-Optimization.
050100     perform  zz370-Print-Risk-Return.
050200*
050300 aa150-Exit.
050400     exit     section.
050500*
050600 zz300-Print-Header section.
050700*
050800     move     spaces to RK-Report-Line.
050900     move     "RISK CONTROL STRATEGY ANALYSIS REPORT" to Rpt-Text.
051000     write    RK-Report-Line.
051100     move     spaces to RK-Report-Line.
051200     move     "======================================" to Rpt-Text.
051300     write    RK-Report-Line.
051400     move     spaces to RK-Report-Line.
051500     write    RK-Report-Line.
051600     move     WS-Evaluated-Count to Zz-Ed-Count.
051700     move     spaces to RK-Report-Line.
051800     string   "Applicants Evaluated: " Zz-Ed-Count
051900              delimited by size into Rpt-Text.
052000     write    RK-Report-Line.
052100     move     spaces to RK-Report-Line.
052200     write    RK-Report-Line.
052300*
052400 zz300-Exit.
052500     exit     section.
052600*
052700 zz310-Print-Approval-Stats section.
052800*
052900     move     spaces to RK-Report-Line.
053000     move     "2. APPROVAL STATISTICS BY MODE" to Rpt-Text.
053100     write    RK-Report-Line.
053200*
053300     move     1 to Zz-Mode-Sub.
053400     perform  zz310-Step thru zz310-Step-Exit
053500              until Zz-Mode-Sub > 2.
053600*
053700     move     spaces to RK-Report-Line.
053800     write    RK-Report-Line.
053900*
054000 zz310-Exit.
054100     exit     section.
054200*
054300 zz310-Step.
054400     move     TotX-Approved-Count (Zz-Mode-Sub) to Zz-Ed-Count.
054500     move     TotX-Rejected-Count (Zz-Mode-Sub) to Zz-Ed-Count-2.
054600     move     TotX-Approval-Rate  (Zz-Mode-Sub) to Zz-Ed-Pct.
054700     move     spaces to RK-Report-Line.
054800     string   "   " Zz-Mode-Name (Zz-Mode-Sub) " - Approved: "
054900              Zz-Ed-Count " Rejected: " Zz-Ed-Count-2
055000              " (" Zz-Ed-Pct "%)"
055100              delimited by size into Rpt-Text.
055200     write    RK-Report-Line.
055300     add      1 to Zz-Mode-Sub.
055400 zz310-Step-Exit.
055500     exit.
055600*
055700 zz320-Print-Delta-Line section.
055800*
055900* Point-difference lift (REPORTS item 3) - the relative approval-
056000* rate gain used by item 7 is computed and printed separately in
056100* zz360, not overloaded onto this line, RC-13.
056200*
056300     move     spaces to RK-Report-Line.
056400     move     "3. APPROVAL RATE DELTA" to Rpt-Text.
056500     write    RK-Report-Line.
056600*
056700     move     Dlt-Approval-Rate       to Zz-Ed-Pct-Signed.
056800     move     Dlt-Additional-Approved to Zz-Ed-Count-Signed.
056900     move     spaces to RK-Report-Line.
057000     string   "   Approval rate lift: " Zz-Ed-Pct-Signed
057100              " pts (" Zz-Ed-Count-Signed " more approved)"
057200              delimited by size into Rpt-Text.
057300     write    RK-Report-Line.
057400     move     spaces to RK-Report-Line.
057500     write    RK-Report-Line.
057600*
057700 zz320-Exit.
057800     exit     section.
057900*
058000 zz330-Print-Average-Score section.
058100*
058200     move     spaces to RK-Report-Line.
058300     move     "4. AVERAGE RISK SCORE BY MODE" to Rpt-Text.
058400     write    RK-Report-Line.
058500*
058600     move     1 to Zz-Mode-Sub.
058700     perform  zz330-Step thru zz330-Step-Exit
058800              until Zz-Mode-Sub > 2.
058900*
059000     move     spaces to RK-Report-Line.
059100     write    RK-Report-Line.
059200*
059300 zz330-Exit.
059400     exit     section.
059500*
059600 zz330-Step.
059700     move     TotX-Average-Score (Zz-Mode-Sub) to Zz-Ed-Score.
059800     move     spaces to RK-Report-Line.
059900     string   "   " Zz-Mode-Name (Zz-Mode-Sub) " - Avg Score: "
060000              Zz-Ed-Score
060100              delimited by size into Rpt-Text.
060200     write    RK-Report-Line.
060300     add      1 to Zz-Mode-Sub.
060400 zz330-Step-Exit.
060500     exit.
060600*
060700 zz340-Print-High-Risk section.
060800*
060900     move     spaces to RK-Report-Line.
061000     move     "5. HIGH-RISK APPROVALS BY MODE" to Rpt-Text.
061100     write    RK-Report-Line.
061200*
061300     move     1 to Zz-Mode-Sub.
061400     perform  zz340-Step thru zz340-Step-Exit
061500              until Zz-Mode-Sub > 2.
061600*
061700     move     spaces to RK-Report-Line.
061800     write    RK-Report-Line.
061900*
062000 zz340-Exit.
062100     exit     section.
062200*
062300* High-risk approvals shown as both a count and a % of that
062400* mode's own approved count, 0.00 when the mode has none
062500* approved, per underwriting memo RC-11, RC-13.
062600*
062700 zz340-Step.
062800     move     TotX-High-Risk-Count (Zz-Mode-Sub) to Zz-Ed-Count-2.
062900     if       TotX-Approved-Count (Zz-Mode-Sub) > zero
063000              compute  Zz-Hi-Risk-Pct rounded =
063100                       (TotX-High-Risk-Count (Zz-Mode-Sub) /
063200                        TotX-Approved-Count (Zz-Mode-Sub)) * 100
063300     else
063400              move     zero to Zz-Hi-Risk-Pct.
063500     move     Zz-Hi-Risk-Pct to Zz-Ed-Pct.
063600     move     spaces to RK-Report-Line.
063700     string   "   " Zz-Mode-Name (Zz-Mode-Sub) " - High Risk: "
063800              Zz-Ed-Count-2 " (" Zz-Ed-Pct "%)"
063900              delimited by size into Rpt-Text.
064000     write    RK-Report-Line.
064100     add      1 to Zz-Mode-Sub.
064200 zz340-Step-Exit.
064300     exit.
064400*
064500 zz350-Print-Default-Rate section.
064600*
064700     move     spaces to RK-Report-Line.
064800     move     "6. PROJECTED DEFAULT RATE BY MODE" to Rpt-Text.
064900     write    RK-Report-Line.
065000*
065100     move     1 to Zz-Mode-Sub.
065200     perform  zz350-Step thru zz350-Step-Exit
065300              until Zz-Mode-Sub > 2.
065400*
065500     move     spaces to RK-Report-Line.
065600     write    RK-Report-Line.
065700*
065800 zz350-Exit.
065900     exit     section.
066000*
066100 zz350-Step.
066200     move     TotX-Default-Rate (Zz-Mode-Sub) to Zz-Ed-Pct.
066300     move     spaces to RK-Report-Line.
066400     string   "   " Zz-Mode-Name (Zz-Mode-Sub) " - Default Rt: "
066500              Zz-Ed-Pct "%"
066600              delimited by size into Rpt-Text.
066700     write    RK-Report-Line.
066800     add      1 to Zz-Mode-Sub.
066900 zz350-Step-Exit.
067000     exit.
067100*
067200 zz360-Print-Optimization section.
067300*
067400* Optimization analysis proper (REPORTS item 7) - both halves
067500* gated on the strict-mode base rate being non-zero, per
067600* underwriting memo RC-11/RC-11a, RC-13.
067700*
067800     move     spaces to RK-Report-Line.
067900     move     "7. OPTIMIZATION ANALYSIS" to Rpt-Text.
068000     write    RK-Report-Line.
068100*
068200     if       TotS-Approval-Rate > zero
068300              move     Dlt-Approval-Gain-Pct to Zz-Ed-Pct-Signed
068400              move     spaces to RK-Report-Line
068500              string   "   Approval rate gain vs strict: "
068600                       Zz-Ed-Pct-Signed "%"
068700                       delimited by size into Rpt-Text
068800              write    RK-Report-Line
068900     else
069000              move     spaces to RK-Report-Line
069100              move     "   Approval rate gain vs strict: n/a"
069200                       to Rpt-Text
069300              write    RK-Report-Line.
069400*
069500     if       TotS-Default-Rate > zero
069600              move     Dlt-Default-Rate-Incr to Zz-Ed-Pct-Signed
069700              move     Dlt-Default-Rate-Rel to Zz-Ed-Pct-Signed-2
069800              move     spaces to RK-Report-Line
069900              string   "   Default rate increase vs strict: +"
070000                       Zz-Ed-Pct-Signed " pts ("
070100                       Zz-Ed-Pct-Signed-2 "% relative)"
070200                       delimited by size into Rpt-Text
070300              write    RK-Report-Line
070400     else
070500              move     spaces to RK-Report-Line
070600              move     "   Default rate increase vs strict: n/a"
070700                       to Rpt-Text
070800              write    RK-Report-Line.
070900     move     spaces to RK-Report-Line.
071000     write    RK-Report-Line.
071100*
071200 zz360-Exit.
071300     exit     section.
071400*
071500 zz370-Print-Risk-Return section.
071600*
071700     move     spaces to RK-Report-Line.
071800     move     "8. RISK-ADJUSTED RETURN BY MODE" to Rpt-Text.
071900     write    RK-Report-Line.
072000*
072100     move     1 to Zz-Mode-Sub.
072200     perform  zz370-Step thru zz370-Step-Exit
072300              until Zz-Mode-Sub > 2.
072400*
072500     move     Dlt-Return-Change to Zz-Ed-Return.
072600     move     spaces to RK-Report-Line.
072700     string   "   Relaxed return change: " Zz-Ed-Return
072800              delimited by size into Rpt-Text.
072900     write    RK-Report-Line.
073000     move     spaces to RK-Report-Line.
073100     write    RK-Report-Line.
073200*
073300 zz370-Exit.
073400     exit     section.
073500*
073600 zz370-Step.
073700     move     TotX-Return-Sum (Zz-Mode-Sub) to Zz-Ed-Return.
073800     move     spaces to RK-Report-Line.
073900     string   "   " Zz-Mode-Name (Zz-Mode-Sub) " - Return: "
074000              Zz-Ed-Return
074100              delimited by size into Rpt-Text.
074200     write    RK-Report-Line.
074300     add      1 to Zz-Mode-Sub.
074400 zz370-Step-Exit.
074500     exit.
074600*
074700 aa190-Close-RK-Files        section.
074800*
074900     close    Applicant-File
075000              Decision-File
075100              Report-File.
075200*
075300 aa190-Exit.
075400     exit     section.
075500*
075600 aa900-Main-Exit.
075700     exit     program.
075800*
