000100*****************************************************************
000200*                                                               *
000300*             Strategy-Engine  -  Per Applicant Per Mode       *
000400*       Hard-Rule Checks, Compensating Factors, Decision       *
000500*                                                               *
000600*****************************************************************
000700*
000800 identification   division.
000900*
001000*
001100     Program-Id.         rk090.
001200*
001300     Author.             V B Coen.
001400*
001500     Installation.       Applewood Computers - Risk Control Unit.
001600*
001700     Date-Written.       08/11/1982.
001800*
001900     Date-Compiled.
002000*
002100     Security.           Copyright (C) 1982-2026, Vincent Bryan Coen.
002200                          Distributed under the GNU General Public
002300                          License. See the file COPYING for details.
002400*
002500     Remarks.            Strategy-Engine module.
002600                          CALLed twice per applicant by rk000 - once
002700                          with Rksl-Mode-Sub = 1 (Strict) and once
002800                          with Rksl-Mode-Sub = 2 (Relaxed) - against
002900                          the one set of results rk040 left in
003000                          RK-Assess-Results. Returns Decision, Reason
003100                          Code and Fail-Count for that mode only.
003200*
003300     Called Modules.     None.
003400*
003500     Functions Used.     None.
003600*
003700     Files Used.         None - pure computation, no I-O.
003800*
003900* Changes:
004000* 08/11/82 vbc - Created as module maps09, slot 090 - check digit
004100*                calculation/verification, MOD 11 only, REQ-0041.
004200* 14/06/85 vbc - pdm Added verify-only path distinct from the
004300*                calculate path, REQ-0098.
004400* 30/03/90 vbc - jrt Widened work array to 6 for the longer account
004500*                number format, REQ-0214.
004600* 11/08/94 vbc - Re-keyed PROCEDURE DIVISION to numbered sections for
004700*                consistency with the rest of the suite, REQ-0271.
004800* 17/09/98 vbc - Y2K remediation - all internal dates widened to
004900*                4-digit century, REQ-0309. Tested against year 2000
005000*                roll-over data.
005100* 05/03/03 vbc - Minor table constant corrections per audit, REQ-0344.
005200* 29/01/09 vbc - Migration to GNU Cobol/Open Cobol v2, REQ-0388.
005300* 16/04/24 vbc - Copyright notice update superseding all previous
005400*                notices.
005500* 19/09/25 vbc - 3.3.00 version update and builds reset.
005600* 05/01/26 vbc - 4.00 Slot 090 repurposed for the new Risk Control
005700*                sub-system - old check-digit logic retired, this
005800*                module now holds STRATEGY-ENGINE, RC-02.
005900* 12/01/26 vbc - aa010 hard rule checks added, all 6 per underwriting
006000*                memo RC-11, RC-04.
006100* 16/01/26 vbc - aa020 decision ladder added - A1/A2/A3/R1/R2/R3 per
006200*                memo RC-11, RC-06.
006300* 20/01/26 vbc - aa021/aa022 compensating and strong compensating
006400*                factor checks split out of aa020 for readability,
006500*                RC-08.
006600* 27/01/26 vbc - Per underwriting memo RC-11 re-checked the decision
006700*                ladder and both threshold rows against worksheet
006800*                RC-11a - no changes required, values confirmed
006900*                correct.
007000* 03/02/26 vbc - zz000 here loads only the threshold/compensating-
007100*                factor consts it needs - the 7 risk-factor step
007200*                tables stay owned by rk040's own zz000, this is a
007300*                separately CALLed module with its own WORKING-
007400*                STORAGE so the two loads cannot be shared.
007500* 04/02/26 vbc - zz095 trace dump added behind UPSI-0 - support
007600*                asked for a way to see the fail count and gap
007700*                that drove a given decision without a full
007800*                debug rebuild, RC-10.
007810* 10/02/26 vbc - Rk090-Tables-Are-Loaded/Rk090-Tables-Not-Loaded 88s
007820*                added on WS-Tables-Loaded so aa000 reads as a
007830*                condition rather than a literal compare, RC-12.
007900*
008000*************************************************************************
008100*
008200* Copyright Notice.
008300* -----------------
008400*
008500* Restated 2024-04-16; supersedes wording carried in earlier
008600* copies of this module.
008700*
008800* This source is part of the Applewood Computers Accounting
008900* System, (c) Vincent B Coen, 1976-2026 and later years.
009000*
009100* Licensed as free software - you may copy and change it under the
009200* GNU General Public License (version 3 or any later version)
009300* published by the Free Software Foundation, limited to your own
009400* use - running it within a business is fine, but repackaging it,
009500* or selling, renting or hiring it out, is NOT permitted here.
009600*
009700* Supplied AS IS, with NO WARRANTY of any description, not even
009800* the implied warranty of MERCHANTABILITY or FITNESS FOR A
009900* PARTICULAR PURPOSE - consult the GNU General Public License
010000* itself for the exact terms.
010100*************************************************************************
010200*
010300 environment      division.
010400*
010500 configuration    section.
010600 special-names.
010700     class Rk-Numeric-Class is "0" thru "9"
010800     UPSI-0 is RK-Upsi-Test-Sw.
010900*
011000 input-output     section.
011100*
011200 data             division.
011300*
011400 working-storage  section.
011500*
011600 77  WS-Tables-Loaded        pic x        value "N".
011610     88  Rk090-Tables-Are-Loaded        value "Y".
011620     88  Rk090-Tables-Not-Loaded        value "N".
011700*
011800 01  Zz090-WS.
011900     03  Ws-Fail-Count       pic 9        comp.
012000     03  Ws-Comp-Factor      pic x        value "N".
012100     03  Ws-Strong-Factor    pic x        value "N".
012200     03  Ws-Score-Gap        pic 9(3)v99       comp-3.
012300     03  Zz090-Gap-View redefines Ws-Score-Gap
012400                                 pic x(3).
012500     03  filler              pic x(2).
012600*
012700 copy  "wsrktabl.cob".
012800*
012900 linkage          section.
013000*
013100 copy  "wsrkappl.cob".
013200 copy  "wsrkcall.cob".
013300*
013400 procedure        division using  RK-Applicant-Record
013500                                   RK-Assess-Results
013600                                   RK-Strategy-Linkage.
013700*
013800 aa000-Main              section.
013900*
014000     if       Rk090-Tables-Not-Loaded
014100              perform  zz000-Load-Threshold-Table
014200              move     "Y" to WS-Tables-Loaded.
014300*
014400     perform  aa010-Check-Hard-Rules.
014500     perform  aa020-Decide.
014600     go       to aa900-Main-Exit.
014700*
014800 aa000-Exit.
014900     exit     section.
015000*
015100 zz000-Load-Threshold-Table  section.
015200*
015300* This module only needs the strategy threshold rows and the two
015400* compensating-factor constant blocks from RK-Risk-Tables, not the
015500* 7 risk-factor step tables - those stay loaded only in rk040. Per
015600* underwriting memo RC-11/RC-11a.
015700*
015800     move     620 to Rks-Min-Credit-Score (1).
015900     move     .50 to Rks-Max-Debt-To-Income (1).
016000     move     .35 to Rks-Max-Payment-To-Inc (1).
016100     move     01  to Rks-Min-Employment-Yrs (1).
016200     move     03  to Rks-Max-Late-Payments (1).
016300     move     01  to Rks-Max-Default-Hist (1).
016400     move     60.00 to Rks-Min-Risk-Score (1).
016500*
016600     move     580 to Rks-Min-Credit-Score (2).
016700     move     .60 to Rks-Max-Debt-To-Income (2).
016800     move     .45 to Rks-Max-Payment-To-Inc (2).
016900     move     00  to Rks-Min-Employment-Yrs (2).
017000     move     06  to Rks-Max-Late-Payments (2).
017100     move     01  to Rks-Max-Default-Hist (2).
017200     move     55.00 to Rks-Min-Risk-Score (2).
017300*
017400     move     20000.00 to Rkt-Comp-Income-Min.
017500     move     05       to Rkt-Comp-Emp-Years-Min.
017600     move     50000.00 to Rkt-Comp-Loan-Max.
017700     move     750      to Rkt-Strong-Credit-Min.
017800     move     50000.00 to Rkt-Strong-Income-Min.
017900     move     10       to Rkt-Strong-Emp-Years-Min.
018000*
018100 zz000-Exit.
018200     exit     section.
018300*
018400 aa010-Check-Hard-Rules      section.
018500*
018600* Counts failures against the 6 hard rules for this mode's threshold
018700* row (Rksl-Mode-Sub) - the ladder in aa020 cares how many failed,
018800* not which ones.
018900*
019000     move     zero to Ws-Fail-Count.
019100*
019200     if       Appl-Credit-Score <
019300              Rks-Min-Credit-Score (Rksl-Mode-Sub)
019400              add      1 to Ws-Fail-Count.
019500*
019600     if       Appl-Debt-To-Income >
019700              Rks-Max-Debt-To-Income (Rksl-Mode-Sub)
019800              add      1 to Ws-Fail-Count.
019900*
020000     if       Rkar-Payment-To-Income >
020100              Rks-Max-Payment-To-Inc (Rksl-Mode-Sub)
020200              add      1 to Ws-Fail-Count.
020300*
020400     if       Appl-Employment-Years <
020500              Rks-Min-Employment-Yrs (Rksl-Mode-Sub)
020600              add      1 to Ws-Fail-Count.
020700*
020800     if       Appl-Late-Payments >
020900              Rks-Max-Late-Payments (Rksl-Mode-Sub)
021000              add      1 to Ws-Fail-Count.
021100*
021200     if       Appl-Default-History >
021300              Rks-Max-Default-Hist (Rksl-Mode-Sub)
021400              add      1 to Ws-Fail-Count.
021500*
021600     move     Ws-Fail-Count to Rksl-Fail-Count.
021700*
021800 aa010-Exit.
021900     exit     section.
022000*
022100 aa020-Decide                section.
022200*
022300     perform  aa021-Compensating-Factor.
022400     perform  aa022-Strong-Compensating-Factor.
022500*
022600     if       Ws-Fail-Count = zero
022700              compute  Ws-Score-Gap rounded =
022800                       Rks-Min-Risk-Score (Rksl-Mode-Sub) - 5
022900              if       Rkar-Risk-Score >=
023000                       Rks-Min-Risk-Score (Rksl-Mode-Sub)
023100                       move     "A"  to Rksl-Decision
023200                       move     "A1" to Rksl-Reason-Code
023300              else
023400                if     Rkar-Risk-Score >= Ws-Score-Gap
023500                  if   Ws-Comp-Factor = "Y"
023600                       move     "A"  to Rksl-Decision
023700                       move     "A2" to Rksl-Reason-Code
023800                  else
023900                       move     "R"  to Rksl-Decision
024000                       move     "R1" to Rksl-Reason-Code
024100                else
024200                       move     "R"  to Rksl-Decision
024300                       move     "R2" to Rksl-Reason-Code
024400     else
024500       if     Ws-Fail-Count <= 1
024600         and  Ws-Strong-Factor = "Y"
024700              move     "A"  to Rksl-Decision
024800              move     "A3" to Rksl-Reason-Code
024900       else
025000              move     "R"  to Rksl-Decision
025100              move     "R3" to Rksl-Reason-Code.
025200*
025300     if       RK-Upsi-Test-Sw
025400              perform  zz095-Trace-Dump.
025500*
025600 aa020-Exit.
025700     exit     section.
025800*
025900 zz095-Trace-Dump            section.
026000*
026100* Diagnostic trace, UPSI-0 on the run JCL only - support staff
026200* chasing an odd decision during a live issue, RC-10.
026300*
026400     display  "RK090 TRACE MODE=" Rksl-Mode-Sub
026500              " FAILS=" Rksl-Fail-Count
026600              " DECN=" Rksl-Decision
026700              " GAP=" Zz090-Gap-View.
026800*
026900 zz095-Exit.
027000     exit     section.
027100*
027200 aa021-Compensating-Factor.
027300*
027400* Income over the floor, long service, a degree, or a small loan -
027500* any one of the four is enough.
027600*
027700     move     "N" to Ws-Comp-Factor.
027800*
027900     if       Appl-Income > Rkt-Comp-Income-Min
028000              move     "Y" to Ws-Comp-Factor.
028100     if       Appl-Employment-Years > Rkt-Comp-Emp-Years-Min
028200              move     "Y" to Ws-Comp-Factor.
028300     if       Appl-Education-Code = "B" or "M" or "P"
028400              move     "Y" to Ws-Comp-Factor.
028500     if       Appl-Loan-Amount < Rkt-Comp-Loan-Max
028600              move     "Y" to Ws-Comp-Factor.
028700*
028800 aa021-Exit.
028900     exit.
029000*
029100 aa022-Strong-Compensating-Factor.
029200*
029300* Strong credit, high income, or long service - any one is enough to
029400* overturn a single hard-rule failure on its own.
029500*
029600     move     "N" to Ws-Strong-Factor.
029700*
029800     if       Appl-Credit-Score >= Rkt-Strong-Credit-Min
029900              move     "Y" to Ws-Strong-Factor.
030000     if       Appl-Income > Rkt-Strong-Income-Min
030100              move     "Y" to Ws-Strong-Factor.
030200     if       Appl-Employment-Years > Rkt-Strong-Emp-Years-Min
030300              move     "Y" to Ws-Strong-Factor.
030400*
030500 aa022-Exit.
030600     exit.
030700*
030800 aa900-Main-Exit.
030900     exit     program.
031000*
